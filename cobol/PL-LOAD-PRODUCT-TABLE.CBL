000100*---------------------------------------------------------------
000200*- PL-LOAD-PRODUCT-TABLE.CBL
000300*-
000400*- Shared paragraph -- reads PRODUCT-FILE from the beginning
000500*- into WS-PRODUCT-TABLE, in file order.  Copied into
000600*- PRODUCT-DATABASE-ENGINE (as part of 0100-LOAD-DATABASE) and
000700*- into PRODUCT-STATISTICS-REPORT (which only ever reads the
000800*- master, it never mutates it).  PRODUCT-FILE must already be
000900*- OPEN INPUT (or I-O) before this is performed.
001000*---------------------------------------------------------------
001100
001200 9200-LOAD-PRODUCT-TABLE.
001300
001400     MOVE 0 TO PT-COUNT.
001500     MOVE "N" TO WS-END-OF-PRODUCT-FILE.
001600
001700     PERFORM 9210-READ-PRODUCT-RECORD.
001800
001900     PERFORM 9220-STORE-PRODUCT-ENTRY
002000             UNTIL END-OF-PRODUCT-FILE.
002100
002200 9200-EXIT.
002300     EXIT.
002400
002500 9210-READ-PRODUCT-RECORD.
002600
002700     READ PRODUCT-FILE
002800         AT END
002900             MOVE "Y" TO WS-END-OF-PRODUCT-FILE.
003000
003100 9220-STORE-PRODUCT-ENTRY.
003200
003300     ADD 1 TO PT-COUNT.
003400     MOVE PROD-ID                TO PT-ID (PT-COUNT).
003500     MOVE PROD-NAME              TO PT-NAME (PT-COUNT).
003600     MOVE PROD-QUANTITY          TO PT-QUANTITY (PT-COUNT).
003700     MOVE PROD-PRICE             TO PT-PRICE (PT-COUNT).
003800     MOVE PROD-SUPPLIER          TO PT-SUPPLIER (PT-COUNT).
003810     MOVE PROD-LAST-CHANGE-DATE  TO PT-LAST-CHANGE-DATE (PT-COUNT).
003820     MOVE PROD-LAST-CHANGE-USER  TO PT-LAST-CHANGE-USER (PT-COUNT).
003830     MOVE PROD-STATUS-CODE       TO PT-STATUS-CODE (PT-COUNT).
003840     MOVE PROD-REASON-CODE       TO PT-REASON-CODE (PT-COUNT).
003850     MOVE PROD-RESERVED-1        TO PT-RESERVED-1 (PT-COUNT).
003860     MOVE PROD-RESERVED-2        TO PT-RESERVED-2 (PT-COUNT).
003900
004000     PERFORM 9210-READ-PRODUCT-RECORD.
