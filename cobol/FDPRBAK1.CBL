000100*---------------------------------------------------------------
000200*- FDPRBAK1.CBL
000300*-
000400*- FD and record layout for BACKUP-FILE -- a byte-for-byte
000500*- copy of PRODUCT-FILE, same layout as PROD-RECORD.  Used for
000600*- the auto-backup taken on LOAD and for explicit BACKUP and
000700*- RESTORE transaction cards.
000750*-   1991-06-18  LMT  CR-91-014  Carried the same maintenance-
000760*-               audit block added to PROD-RECORD over to
000770*-               BACKUP-RECORD so a restore does not drop it.
000800*---------------------------------------------------------------
000900    FD  BACKUP-FILE
001000        LABEL RECORDS ARE STANDARD.
001100
001200    01  BACKUP-RECORD.
001300        05  BKUP-ID                    PIC 9(09).
001400        05  BKUP-NAME                  PIC X(30).
001500        05  BKUP-QUANTITY              PIC 9(07).
001600        05  BKUP-PRICE                 PIC 9(07)V99.
001700        05  BKUP-SUPPLIER              PIC X(30).
001750        05  BKUP-LAST-CHANGE-DATE      PIC 9(06).
001760        05  BKUP-LAST-CHANGE-DATE-X REDEFINES
001770            BKUP-LAST-CHANGE-DATE.
001780            10  BKUP-LCD-YY            PIC 99.
001790            10  BKUP-LCD-MM            PIC 99.
001800            10  BKUP-LCD-DD            PIC 99.
001810        05  BKUP-LAST-CHANGE-USER      PIC X(04).
001820        05  BKUP-STATUS-CODE           PIC X(02).
001830            88  BKUP-STATUS-ACTIVE      VALUE "AC".
001840            88  BKUP-STATUS-DISCONTINUED VALUE "DC".
001850            88  BKUP-STATUS-HOLD        VALUE "HD".
001860        05  BKUP-REASON-CODE           PIC X(02).
001870        05  BKUP-RESERVED-1            PIC X(10).
001880        05  BKUP-RESERVED-2            PIC X(10).
001900        05  FILLER                     PIC X(05).
