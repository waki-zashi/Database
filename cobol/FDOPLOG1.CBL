000100*---------------------------------------------------------------
000200*- FDOPLOG1.CBL
000300*-
000400*- FD and record layout for LOG-FILE, the operations log.
000500*- One LOG-RECORD per mutating (or SEARCH/SORT) operation
000600*- applied by PRODUCT-DATABASE-ENGINE.  Logging is unconditional
000700*- and is never allowed to abort the operation that caused it --
000800*- see 9000-WRITE-LOG-RECORD in PRODUCT-DATABASE-ENGINE.
000850*-   1991-06-18  LMT  CR-91-014  Added run-identification fields
000860*-               (user, terminal, job name) ahead of the trailing
000870*-               filler, matching the audit block added to
000880*-               PROD-RECORD.  Not populated by this run yet --
000890*-               reserved for whenever on-line job submission is
000895*-               added.
000900*---------------------------------------------------------------
001000    FD  LOG-FILE
001100        LABEL RECORDS ARE STANDARD.
001200
001300    01  LOG-RECORD.
001400        05  LOG-TIMESTAMP              PIC X(30).
001500        05  LOG-TEXT                   PIC X(80).
001510        05  LOG-USER-ID                PIC X(04).
001520        05  LOG-TERMINAL-ID            PIC X(04).
001530        05  LOG-JOB-NAME               PIC X(08).
001540        05  LOG-RESERVED               PIC X(10).
001600        05  FILLER                     PIC X(10).
