000100*---------------------------------------------------------------
000200*- SLPRBAK1.CBL
000300*-
000400*- FILE-CONTROL SELECT for BACKUP-FILE.  ASSIGN is DYNAMIC
000500*- because this one file-control entry serves both the
000600*- AUTO-BACKUP taken on every LOAD and any explicitly named
000700*- BACKUP/RESTORE target on a transaction card -- the ddname
000800*- is moved into WS-BACKUP-DDNAME before the OPEN.  Still a
000900*- logical ddname, never a path.
001000*---------------------------------------------------------------
001100    SELECT BACKUP-FILE
001200           ASSIGN TO DYNAMIC WS-BACKUP-DDNAME
001300           ORGANIZATION IS LINE SEQUENTIAL
001400           FILE STATUS IS WS-BACKUP-FILE-STATUS.
