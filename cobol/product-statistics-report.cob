000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODUCT-STATISTICS-REPORT.
000300 AUTHOR.        L M TANAKA.
000400 INSTALLATION.  MERIDIAN SUPPLY CO - DATA PROCESSING DEPT.
000500 DATE-WRITTEN.  JULY 1987.
000600 DATE-COMPILED.
000610*-   Left blank -- filled in by the compile job, not by hand.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*-  PRODUCT-STATISTICS-REPORT
001000*-
001100*-  Nightly inventory statistics run.  Reads PRODUCT-FILE (read
001200*-  only -- this program never writes the master) and prints a
001300*-  one-page summary: header totals, then four ranked sections
001400*-  (top 5 suppliers by value, top 5 suppliers by quantity, top
001500*-  5 items by price, top 5 items by quantity).  Modelled on
001600*-  the deductibles report's use of the SORT verb against a
001700*-  scratch work file, run four times over for the four
001800*-  rankings below.
001900*-
002000*-  Ties within a ranking are broken by table (load) order --
002100*-  the sequence number carried on each SORT record exists only
002200*-  to force that, since the SORT verb alone does not promise
002300*-  to leave equal keys in their original order.
002400*---------------------------------------------------------------
002500*-  CHANGE LOG
002600*-  DATE        BY    REQUEST     DESCRIPTION
002700*-  ----------  ----  ----------  --------------------------
002800*-  1987-07-02  LMT   CR-87-033   Original write-up, replaces
002900*-                                the vendor deductibles report
003000*-                                layout for the inventory
003100*-                                master.
003200*-  1988-02-11  DWK   CR-88-006   Low-stock count added to the
003300*-                                header (threshold fixed at 5
003400*-                                per Purchasing's request).
003500*-  1991-11-07  DWK   CR-91-038   Supplier aggregate section
003600*-                                added (value and quantity).
003700*-  1993-06-21  RBO   CR-93-011   Item rankings (price and
003800*-                                quantity) added; this report
003900*-                                and PRODUCT-DATABASE-ENGINE
004000*-                                now ship together.
004100*-  1995-03-09  LMT   CR-95-004   Tie-break sequence key added
004200*-                                to all four SORT statements
004300*-                                after Purchasing flagged the
004400*-                                rankings reshuffling between
004500*-                                runs with no data change.
004600*-  1998-10-06  DWK   CR-98-027   Y2K REVIEW: report carries no
004700*-                                2-digit year, nothing to fix.
004800*-  1999-12-28  DWK   CR-99-031   Y2K sign-off.
004900*---------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005410*-   C01 IS TOP-OF-FORM is the only special name needed here;
005420*-   every WRITE against PRINTER-FILE below either advances on
005430*-   TOP-OF-FORM (the title line) or by a line count.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005710*-   PRODUCT-FILE is read-only input; the rest are SORT-verb
005720*-   scratch files, run through four times over, once per
005730*-   ranking section -- see the CR-87-033 note above.
005800
005900     COPY "SLPROD01.CBL".
006000
006100     SELECT PRINTER-FILE
006200            ASSIGN TO "RPTPRINT"
006300            ORGANIZATION IS LINE SEQUENTIAL.
006400
006500     SELECT WORK-FILE
006600            ASSIGN TO "SRTWORK1"
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WS-WORK-FILE-STATUS.
006900
007000     SELECT SORTED-FILE
007100            ASSIGN TO "SRTWORK2"
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-SORTED-FILE-STATUS.
007400
007500     SELECT SORT-FILE
007600            ASSIGN TO "SRTSORT1".
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100     COPY "FDPROD01.CBL".
008200
008300     FD  PRINTER-FILE
008310*-   80-column print line, same width this shop has used for
008320*-   every batch report since the line printers were 132-
008330*-   column chain printers nobody here remembers using.
008400         LABEL RECORDS ARE OMITTED.
008500     01  PRINTER-RECORD              PIC X(80).
008600
008700     FD  WORK-FILE
008710*-   WORK-RECORD is written once per candidate row (a supplier
008720*-   aggregate or a product entry, depending on which ranking
008730*-   is running) ahead of the SORT that ranks it.  Whichever of
008740*-   WORK-VALUE/WORK-QUANTITY/WORK-PRICE is not the ranking's
008750*-   sort key is carried along as zero -- the four rankings
008760*-   share one record layout rather than four narrower ones.
008800         LABEL RECORDS ARE STANDARD.
008900     01  WORK-RECORD.
009000         05  WORK-NAME               PIC X(30).
009100         05  WORK-VALUE              PIC S9(09)V99.
009200         05  WORK-QUANTITY           PIC S9(09).
009300         05  WORK-PRICE              PIC S9(07)V99.
009400         05  WORK-SEQ                PIC 9(04).
009500         05  FILLER                  PIC X(05).
009510*-   raw-byte view, used only when a record has to be
009520*-   DISPLAYed whole for a dump during a rerun investigation.
009530     01  WORK-RECORD-RAW REDEFINES WORK-RECORD
009540                                  PIC X(68).
009600
009700     FD  SORTED-FILE
009710*-   Same layout as WORK-RECORD; SORTED-FILE is WORK-FILE come
009720*-   back out the other side of the SORT verb.
009800         LABEL RECORDS ARE STANDARD.
009900     01  SORTED-RECORD.
010000         05  SRTD-NAME               PIC X(30).
010100         05  SRTD-VALUE              PIC S9(09)V99.
010200         05  SRTD-QUANTITY           PIC S9(09).
010300         05  SRTD-PRICE              PIC S9(07)V99.
010400         05  SRTD-SEQ                PIC 9(04).
010500         05  FILLER                  PIC X(05).
010510     01  SORTED-RECORD-RAW REDEFINES SORTED-RECORD
010520                                  PIC X(68).
010600
010700     SD  SORT-FILE.
010710*-   Same layout again, the SD the SORT verb itself manages.
010800     01  SORT-RECORD.
010900         05  SORT-NAME               PIC X(30).
011000         05  SORT-VALUE              PIC S9(09)V99.
011100         05  SORT-QUANTITY           PIC S9(09).
011200         05  SORT-PRICE              PIC S9(07)V99.
011300         05  SORT-SEQ                PIC 9(04).
011400         05  FILLER                  PIC X(05).
011410     01  SORT-RECORD-RAW REDEFINES SORT-RECORD
011420                                  PIC X(68).
011500
011600 WORKING-STORAGE SECTION.
011610*-_________________________________________________________________________
011620*-   WS-PRODUCT-TABLE (from wsprtbl1.cbl) is loaded once by
011630*-   9200-LOAD-PRODUCT-TABLE below and never re-read from disk
011640*-   again; every section of this report works off the in-
011650*-   memory copy.
011660*-_________________________________________________________________________
011700
011800     COPY "wsprtbl1.cbl".
011900
012000     01  WS-PRODUCT-FILE-STATUS       PIC X(02).
012010*-   FILE STATUS bytes -- present on every SELECT per the
012020*-   shop's copybook convention; only WS-PRODUCT-FILE-STATUS
012030*-   would ever be worth looking at, and nothing here does.
012100     01  WS-WORK-FILE-STATUS          PIC X(02).
012200     01  WS-SORTED-FILE-STATUS        PIC X(02).
012300
012400     01  WS-END-OF-PRODUCT-FILE       PIC X VALUE "N".
012500         88  END-OF-PRODUCT-FILE      VALUE "Y".
012600     01  WS-END-OF-SORTED-FILE        PIC X VALUE "N".
012700         88  END-OF-SORTED-FILE       VALUE "Y".
012800
012900     01  TITLE-LINE.
012910*-   Page 1 only -- this report has never run to a second
012920*-   page, and TL-PAGE-NUMBER has stayed at zero since 1987.
013000         05  FILLER                  PIC X(28) VALUE SPACES.
013100         05  FILLER                  PIC X(24)
013200                 VALUE "PRODUCT STATISTICS REPORT".
013300         05  FILLER                  PIC X(23) VALUE SPACES.
013400         05  FILLER                  PIC X(05) VALUE "PAGE:".
013500         05  TL-PAGE-NUMBER          PIC 9(04) VALUE 0.
013600
013700     01  HEADER-TOTALS-1.
013800         05  FILLER                  PIC X(20)
013900                 VALUE "UNIQUE ITEM COUNT: ".
014000         05  HT-RECORD-COUNT         PIC ZZZ,ZZ9.
014100         05  FILLER                  PIC X(10) VALUE SPACES.
014200         05  FILLER                  PIC X(13)
014300                 VALUE "TOTAL UNITS: ".
014400         05  HT-TOTAL-QUANTITY       PIC ZZZ,ZZ9.
014500
014600     01  HEADER-TOTALS-2.
014700         05  FILLER                  PIC X(13)
014800                 VALUE "TOTAL VALUE: ".
014900         05  HT-TOTAL-VALUE          PIC Z,ZZZ,ZZ9.99.
015000         05  FILLER                  PIC X(10) VALUE SPACES.
015100         05  FILLER                  PIC X(18)
015200                 VALUE "LOW-STOCK COUNT: ".
015300         05  HT-LOW-STOCK-COUNT      PIC ZZZ,ZZ9.
015400
015500     01  SECTION-HEADING.
015510*-   One shared heading line for all four ranking sections;
015520*-   SH-TITLE is filled in fresh by each section before its
015530*-   own PERFORM of 3900 below.
015600         05  SH-TITLE                PIC X(40).
015700
015800     01  RANK-DETAIL-1.
015810*-   Money-amount ranking line -- used for both the supplier-
015820*-   by-value and item-by-price sections.
015900         05  FILLER                  PIC X(05) VALUE SPACES.
016000         05  RD-NAME                 PIC X(30).
016100         05  FILLER                  PIC X(05) VALUE SPACES.
016200         05  RD-AMOUNT               PIC Z,ZZZ,ZZ9.99.
016300
016400     01  RANK-DETAIL-2.
016410*-   Quantity ranking line -- used for both the supplier-by-
016420*-   quantity and item-by-quantity sections.
016500         05  FILLER                  PIC X(05) VALUE SPACES.
016600         05  RD2-NAME                PIC X(30).
016700         05  FILLER                  PIC X(05) VALUE SPACES.
016800         05  RD2-QUANTITY            PIC ZZZ,ZZ9.
016900
017000     01  WS-SUPPLIER-AGGREGATE.
017010*-   One entry per distinct supplier name found on PRODUCT-
017020*-   FILE, built fresh every run by 2000 below -- not carried
017030*-   over from one run to the next.
017100         05  SAG-ENTRY OCCURS 2000 TIMES.
017200             10  SAG-SUPPLIER         PIC X(30).
017300             10  SAG-VALUE             PIC S9(09)V99.
017400             10  SAG-QUANTITY          PIC S9(09).
017500         05  FILLER                    PIC X(01).
017600
017700     77  SAG-COUNT                    PIC 9(04) COMP.
017710*-   WS-SUB1 walks WS-PRODUCT-TABLE; WS-SUB2 walks WS-
017720*-   SUPPLIER-AGGREGATE during the 2020/2030 lookup.  WS-RANK
017730*-   counts print lines within one ranking section, reset to
017740*-   zero at the top of each of the four 3xxx sections.
017800     77  WS-SUB1                      PIC 9(04) COMP.
017900     77  WS-SUB2                      PIC 9(04) COMP.
018000     77  WS-RANK                      PIC 9(02) COMP.
018100     77  WS-LOW-STOCK-THRESHOLD       PIC 9(07) VALUE 5.
018110*-   CR-88-006, 1988: fixed at 5 units on-hand, per Purchasing.
018120*-   Never made card-driven; nobody has asked for that since.
018200
018300     01  WS-FOUND-SUPPLIER-SW         PIC X VALUE "N".
018400         88  FOUND-SUPPLIER-AGG       VALUE "Y".
018500     77  WS-SUPPLIER-IDX              PIC 9(04) COMP.
018600
018700     77  WS-TOTAL-QUANTITY            PIC 9(09) COMP.
018800     77  WS-TOTAL-VALUE               PIC S9(09)V99.
018900     77  WS-LOW-STOCK-COUNT           PIC 9(07) COMP.
019000     77  WS-ITEM-VALUE                PIC S9(09)V99.
019100
019200 PROCEDURE DIVISION.
019300
019400 0000-MAIN-CONTROL.
019410*-   Load once, report four times -- see the file-level note
019420*-   on WS-PRODUCT-TABLE above.
019500
019600     OPEN INPUT PRODUCT-FILE.
019700     PERFORM 9200-LOAD-PRODUCT-TABLE.
019800     CLOSE PRODUCT-FILE.
019900
020000     OPEN OUTPUT PRINTER-FILE.
020100     MOVE 0 TO TL-PAGE-NUMBER.
020200
020300     PERFORM 1000-COMPUTE-HEADER-TOTALS.
020400     PERFORM 1100-PRINT-HEADER-TOTALS.
020500
020600     PERFORM 2000-BUILD-SUPPLIER-AGGREGATES.
020700
020800     PERFORM 3000-PRINT-SUPPLIERS-BY-VALUE.
020900     PERFORM 3100-PRINT-SUPPLIERS-BY-QUANTITY.
021000     PERFORM 3200-PRINT-ITEMS-BY-PRICE.
021100     PERFORM 3300-PRINT-ITEMS-BY-QUANTITY.
021200
021300     CLOSE PRINTER-FILE.
021400
021500     STOP RUN.
021600*-_________________________________________________________________________
021700
021800 1000-COMPUTE-HEADER-TOTALS.
021810*-   WS-TOTAL-QUANTITY/WS-TOTAL-VALUE/WS-LOW-STOCK-COUNT feed
021820*-   the two header lines printed by 1100 below; nothing here
021830*-   is carried into the four ranking sections that follow.
021900
022000     MOVE 0 TO WS-TOTAL-QUANTITY.
022100     MOVE 0 TO WS-TOTAL-VALUE.
022200     MOVE 0 TO WS-LOW-STOCK-COUNT.
022300     MOVE 1 TO WS-SUB1.
022400     PERFORM 1010-ACCUMULATE-ONE-ENTRY
022500             UNTIL WS-SUB1 > PT-COUNT.
022600*-_________________________________________________________________________
022700
022800 1010-ACCUMULATE-ONE-ENTRY.
022810*-   WS-ITEM-VALUE is QUANTITY * PRICE for one table entry --
022820*-   recomputed here and again in 2010 below rather than kept
022830*-   on the table itself, since PL-LOAD-PRODUCT-TABLE does not
022840*-   carry a value field.
022900
023000     ADD PT-QUANTITY (WS-SUB1) TO WS-TOTAL-QUANTITY.
023100
023200     COMPUTE WS-ITEM-VALUE ROUNDED =
023300             PT-QUANTITY (WS-SUB1) * PT-PRICE (WS-SUB1).
023400     ADD WS-ITEM-VALUE TO WS-TOTAL-VALUE.
023500
023600     IF PT-QUANTITY (WS-SUB1) < WS-LOW-STOCK-THRESHOLD
023700         ADD 1 TO WS-LOW-STOCK-COUNT.
023800
023900     ADD 1 TO WS-SUB1.
024000*-_________________________________________________________________________
024100
024200 1100-PRINT-HEADER-TOTALS.
024210*-   Two print lines: record/unit counts, then value/low-stock
024220*-   counts, each built into its own 01-level and moved to
024230*-   PRINTER-RECORD whole.
024300
024400     MOVE SPACES TO PRINTER-RECORD.
024500     MOVE TITLE-LINE TO PRINTER-RECORD.
024600     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
024700
024800     MOVE SPACES TO PRINTER-RECORD.
024900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
025000
025100     MOVE PT-COUNT          TO HT-RECORD-COUNT.
025200     MOVE WS-TOTAL-QUANTITY TO HT-TOTAL-QUANTITY.
025300     MOVE HEADER-TOTALS-1   TO PRINTER-RECORD.
025400     WRITE PRINTER-RECORD AFTER ADVANCING 1.
025500
025600     MOVE WS-TOTAL-VALUE      TO HT-TOTAL-VALUE.
025700     MOVE WS-LOW-STOCK-COUNT  TO HT-LOW-STOCK-COUNT.
025800     MOVE HEADER-TOTALS-2     TO PRINTER-RECORD.
025900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
026000*-_________________________________________________________________________
026100
026200 2000-BUILD-SUPPLIER-AGGREGATES.
026210*-   One pass over WS-PRODUCT-TABLE, collapsing every entry
026220*-   down to one row per distinct supplier name in WS-
026230*-   SUPPLIER-AGGREGATE.  Feeds both supplier ranking sections
026240*-   below (3000 by value, 3100 by quantity) -- built once,
026250*-   read twice.
026300
026400     MOVE 0 TO SAG-COUNT.
026500     MOVE 1 TO WS-SUB1.
026600     PERFORM 2010-AGGREGATE-ONE-ENTRY
026700             UNTIL WS-SUB1 > PT-COUNT.
026800*-_________________________________________________________________________
026900
027000 2010-AGGREGATE-ONE-ENTRY.
027010*-   A linear scan (2020/2030) decides whether this supplier
027020*-   already has an aggregate row; with only a few dozen
027030*-   distinct suppliers in practice, a table the size of
027040*-   WS-SUPPLIER-AGGREGATE was never worth indexing.
027100
027200     PERFORM 2020-FIND-SUPPLIER-AGG-ENTRY.
027300     IF NOT FOUND-SUPPLIER-AGG
027400         ADD 1 TO SAG-COUNT
027420         MOVE PT-SUPPLIER (WS-SUB1) TO SAG-SUPPLIER (SAG-COUNT)
027440         MOVE 0 TO SAG-VALUE (SAG-COUNT)
027600         MOVE 0 TO SAG-QUANTITY (SAG-COUNT)
027700         MOVE SAG-COUNT TO WS-SUPPLIER-IDX.
027800
027900     COMPUTE WS-ITEM-VALUE ROUNDED =
028000             PT-QUANTITY (WS-SUB1) * PT-PRICE (WS-SUB1).
028100     ADD WS-ITEM-VALUE TO SAG-VALUE (WS-SUPPLIER-IDX).
028200     ADD PT-QUANTITY (WS-SUB1) TO SAG-QUANTITY (WS-SUPPLIER-IDX).
028300
028400     ADD 1 TO WS-SUB1.
028500*-_________________________________________________________________________
028600
028700 2020-FIND-SUPPLIER-AGG-ENTRY.
028710*-   WS-SUPPLIER-IDX is set either here (found) or in 2010
028720*-   itself just after a new row is opened (not found) -- one
028730*-   of the two always runs before 2010 adds this entry's
028740*-   value/quantity into the aggregate.
028800
028900     MOVE "N" TO WS-FOUND-SUPPLIER-SW.
029000     MOVE 1 TO WS-SUB2.
029100     PERFORM 2030-TEST-ONE-SUPPLIER-AGG-ENTRY
029200             UNTIL WS-SUB2 > SAG-COUNT
029300                OR FOUND-SUPPLIER-AGG.
029400*-_________________________________________________________________________
029500
029600 2030-TEST-ONE-SUPPLIER-AGG-ENTRY.
029700
029800     IF SAG-SUPPLIER (WS-SUB2) = PT-SUPPLIER (WS-SUB1)
029900         MOVE "Y" TO WS-FOUND-SUPPLIER-SW
030000         MOVE WS-SUB2 TO WS-SUPPLIER-IDX.
030100     ADD 1 TO WS-SUB2.
030200*-_________________________________________________________________________
030300
030400 3000-PRINT-SUPPLIERS-BY-VALUE.
030410*-   Ranking pattern used by all four sections below: spool
030420*-   the candidate rows to WORK-FILE, SORT them out to SORTED-
030430*-   FILE on the ranking's key (descending) with WORK-SEQ as a
030440*-   tie-break (ascending, i.e. load order -- see the file-
030450*-   header note on ties), then print the first five rows back
030460*-   off SORTED-FILE.  3100/3200/3300 below repeat this exact
030470*-   shape against a different key and a different source table.
030500
030600     OPEN OUTPUT WORK-FILE.
030700     MOVE 1 TO WS-SUB1.
030800     PERFORM 3010-WRITE-ONE-SUPPLIER-WORK-RECORD
030900             UNTIL WS-SUB1 > SAG-COUNT.
031000     CLOSE WORK-FILE.
031100
031200     SORT SORT-FILE
031300          ON DESCENDING KEY SORT-VALUE
031400          ON ASCENDING  KEY SORT-SEQ
031500          USING WORK-FILE GIVING SORTED-FILE.
031600
031700     MOVE "TOP SUPPLIERS BY VALUE" TO SH-TITLE.
031800     PERFORM 3900-PRINT-SECTION-HEADING.
031900
032000     OPEN INPUT SORTED-FILE.
032100     MOVE 0 TO WS-RANK.
032200     MOVE "N" TO WS-END-OF-SORTED-FILE.
032300     PERFORM 3020-READ-SORTED-RECORD.
032400     PERFORM 3030-PRINT-ONE-SUPPLIER-VALUE-LINE
032500             UNTIL END-OF-SORTED-FILE OR WS-RANK = 5.
032600     CLOSE SORTED-FILE.
032700*-_________________________________________________________________________
032800
032900 3010-WRITE-ONE-SUPPLIER-WORK-RECORD.
032910*-   One work record per supplier aggregate row; WORK-PRICE
032920*-   is not meaningful for a supplier ranking and is zeroed.
033000
033100     MOVE SAG-SUPPLIER (WS-SUB1) TO WORK-NAME.
033200     MOVE SAG-VALUE (WS-SUB1)    TO WORK-VALUE.
033300     MOVE SAG-QUANTITY (WS-SUB1) TO WORK-QUANTITY.
033400     MOVE 0                     TO WORK-PRICE.
033500     MOVE WS-SUB1               TO WORK-SEQ.
033600     WRITE WORK-RECORD.
033700     ADD 1 TO WS-SUB1.
033800*-_________________________________________________________________________
033900
034000 3020-READ-SORTED-RECORD.
034010*-   Companion read for 3030 below.
034100
034200     READ SORTED-FILE
034300         AT END
034400             MOVE "Y" TO WS-END-OF-SORTED-FILE.
034500*-_________________________________________________________________________
034600
034700 3030-PRINT-ONE-SUPPLIER-VALUE-LINE.
034710*-   Stops itself at five rows (WS-RANK = 5) via the PERFORM
034720*-   ... UNTIL back in 3000 -- this paragraph only ever prints
034730*-   one line and reads the next record.
034800
034900     ADD 1 TO WS-RANK.
035000     MOVE SRTD-NAME  TO RD-NAME.
035100     MOVE SRTD-VALUE TO RD-AMOUNT.
035200     MOVE SPACES TO PRINTER-RECORD.
035300     MOVE RANK-DETAIL-1 TO PRINTER-RECORD.
035400     WRITE PRINTER-RECORD AFTER ADVANCING 1.
035500     PERFORM 3020-READ-SORTED-RECORD.
035600*-_________________________________________________________________________
035700
035800 3100-PRINT-SUPPLIERS-BY-QUANTITY.
035810*-   Same shape as 3000, ranked on SORT-QUANTITY instead of
035820*-   SORT-VALUE.
035900
036000     OPEN OUTPUT WORK-FILE.
036100     MOVE 1 TO WS-SUB1.
036200     PERFORM 3110-WRITE-ONE-SUPPLIER-WORK-RECORD
036300             UNTIL WS-SUB1 > SAG-COUNT.
036400     CLOSE WORK-FILE.
036500
036600     SORT SORT-FILE
036700          ON DESCENDING KEY SORT-QUANTITY
036800          ON ASCENDING  KEY SORT-SEQ
036900          USING WORK-FILE GIVING SORTED-FILE.
037000
037100     MOVE "TOP SUPPLIERS BY QUANTITY" TO SH-TITLE.
037200     PERFORM 3900-PRINT-SECTION-HEADING.
037300
037400     OPEN INPUT SORTED-FILE.
037500     MOVE 0 TO WS-RANK.
037600     MOVE "N" TO WS-END-OF-SORTED-FILE.
037700     PERFORM 3120-READ-SORTED-RECORD.
037800     PERFORM 3130-PRINT-ONE-SUPPLIER-QTY-LINE
037900             UNTIL END-OF-SORTED-FILE OR WS-RANK = 5.
038000     CLOSE SORTED-FILE.
038100*-_________________________________________________________________________
038200
038300 3110-WRITE-ONE-SUPPLIER-WORK-RECORD.
038310*-   Same as 3010, for the quantity ranking.
038400
038500     MOVE SAG-SUPPLIER (WS-SUB1) TO WORK-NAME.
038600     MOVE SAG-VALUE (WS-SUB1)    TO WORK-VALUE.
038700     MOVE SAG-QUANTITY (WS-SUB1) TO WORK-QUANTITY.
038800     MOVE 0                     TO WORK-PRICE.
038900     MOVE WS-SUB1               TO WORK-SEQ.
039000     WRITE WORK-RECORD.
039100     ADD 1 TO WS-SUB1.
039200*-_________________________________________________________________________
039300
039400 3120-READ-SORTED-RECORD.
039410*-   Companion read for 3130 below.
039500
039600     READ SORTED-FILE
039700         AT END
039800             MOVE "Y" TO WS-END-OF-SORTED-FILE.
039900*-_________________________________________________________________________
040000
040100 3130-PRINT-ONE-SUPPLIER-QTY-LINE.
040110*-   Same idea as 3030, printed on the quantity line layout.
040200
040300     ADD 1 TO WS-RANK.
040400     MOVE SRTD-NAME     TO RD2-NAME.
040500     MOVE SRTD-QUANTITY TO RD2-QUANTITY.
040600     MOVE SPACES TO PRINTER-RECORD.
040700     MOVE RANK-DETAIL-2 TO PRINTER-RECORD.
040800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
040900     PERFORM 3120-READ-SORTED-RECORD.
041000*-_________________________________________________________________________
041100
041200 3200-PRINT-ITEMS-BY-PRICE.
041210*-   Same shape as 3000 again, this time over WS-PRODUCT-TABLE
041220*-   directly (one row per item, not per supplier) ranked on
041230*-   SORT-PRICE.
041300
041400     OPEN OUTPUT WORK-FILE.
041500     MOVE 1 TO WS-SUB1.
041600     PERFORM 3210-WRITE-ONE-ITEM-WORK-RECORD
041700             UNTIL WS-SUB1 > PT-COUNT.
041800     CLOSE WORK-FILE.
041900
042000     SORT SORT-FILE
042100          ON DESCENDING KEY SORT-PRICE
042200          ON ASCENDING  KEY SORT-SEQ
042300          USING WORK-FILE GIVING SORTED-FILE.
042400
042500     MOVE "TOP ITEMS BY PRICE" TO SH-TITLE.
042600     PERFORM 3900-PRINT-SECTION-HEADING.
042700
042800     OPEN INPUT SORTED-FILE.
042900     MOVE 0 TO WS-RANK.
043000     MOVE "N" TO WS-END-OF-SORTED-FILE.
043100     PERFORM 3220-READ-SORTED-RECORD.
043200     PERFORM 3230-PRINT-ONE-ITEM-PRICE-LINE
043300             UNTIL END-OF-SORTED-FILE OR WS-RANK = 5.
043400     CLOSE SORTED-FILE.
043500*-_________________________________________________________________________
043600
043700 3210-WRITE-ONE-ITEM-WORK-RECORD.
043710*-   One work record per table entry; WORK-VALUE is not
043720*-   meaningful for an item ranking and is zeroed.
043800
043900     MOVE PT-NAME (WS-SUB1)     TO WORK-NAME.
044000     MOVE 0                    TO WORK-VALUE.
044100     MOVE PT-QUANTITY (WS-SUB1) TO WORK-QUANTITY.
044200     MOVE PT-PRICE (WS-SUB1)    TO WORK-PRICE.
044300     MOVE WS-SUB1              TO WORK-SEQ.
044400     WRITE WORK-RECORD.
044500     ADD 1 TO WS-SUB1.
044600*-_________________________________________________________________________
044700
044800 3220-READ-SORTED-RECORD.
044810*-   Companion read for 3230 below.
044900
045000     READ SORTED-FILE
045100         AT END
045200             MOVE "Y" TO WS-END-OF-SORTED-FILE.
045300*-_________________________________________________________________________
045400
045500 3230-PRINT-ONE-ITEM-PRICE-LINE.
045510*-   Same idea as 3030, over item price instead of supplier
045520*-   value.
045600
045700     ADD 1 TO WS-RANK.
045800     MOVE SRTD-NAME  TO RD-NAME.
045900     MOVE SRTD-PRICE TO RD-AMOUNT.
046000     MOVE SPACES TO PRINTER-RECORD.
046100     MOVE RANK-DETAIL-1 TO PRINTER-RECORD.
046200     WRITE PRINTER-RECORD AFTER ADVANCING 1.
046300     PERFORM 3220-READ-SORTED-RECORD.
046400*-_________________________________________________________________________
046500
046600 3300-PRINT-ITEMS-BY-QUANTITY.
046610*-   Same shape as 3200, ranked on SORT-QUANTITY instead of
046620*-   SORT-PRICE.
046700
046800     OPEN OUTPUT WORK-FILE.
046900     MOVE 1 TO WS-SUB1.
047000     PERFORM 3310-WRITE-ONE-ITEM-WORK-RECORD
047100             UNTIL WS-SUB1 > PT-COUNT.
047200     CLOSE WORK-FILE.
047300
047400     SORT SORT-FILE
047500          ON DESCENDING KEY SORT-QUANTITY
047600          ON ASCENDING  KEY SORT-SEQ
047700          USING WORK-FILE GIVING SORTED-FILE.
047800
047900     MOVE "TOP ITEMS BY QUANTITY" TO SH-TITLE.
048000     PERFORM 3900-PRINT-SECTION-HEADING.
048100
048200     OPEN INPUT SORTED-FILE.
048300     MOVE 0 TO WS-RANK.
048400     MOVE "N" TO WS-END-OF-SORTED-FILE.
048500     PERFORM 3320-READ-SORTED-RECORD.
048600     PERFORM 3330-PRINT-ONE-ITEM-QTY-LINE
048700             UNTIL END-OF-SORTED-FILE OR WS-RANK = 5.
048800     CLOSE SORTED-FILE.
048900*-_________________________________________________________________________
049000
049100 3310-WRITE-ONE-ITEM-WORK-RECORD.
049110*-   Same as 3210, for the quantity ranking.
049200
049300     MOVE PT-NAME (WS-SUB1)     TO WORK-NAME.
049400     MOVE 0                    TO WORK-VALUE.
049500     MOVE PT-QUANTITY (WS-SUB1) TO WORK-QUANTITY.
049600     MOVE PT-PRICE (WS-SUB1)    TO WORK-PRICE.
049700     MOVE WS-SUB1              TO WORK-SEQ.
049800     WRITE WORK-RECORD.
049900     ADD 1 TO WS-SUB1.
050000*-_________________________________________________________________________
050100
050200 3320-READ-SORTED-RECORD.
050210*-   Companion read for 3330 below.
050300
050400     READ SORTED-FILE
050500         AT END
050600             MOVE "Y" TO WS-END-OF-SORTED-FILE.
050700*-_________________________________________________________________________
050800
050900 3330-PRINT-ONE-ITEM-QTY-LINE.
050910*-   Same idea as 3230, printed on the quantity line layout.
051000
051100     ADD 1 TO WS-RANK.
051200     MOVE SRTD-NAME     TO RD2-NAME.
051300     MOVE SRTD-QUANTITY TO RD2-QUANTITY.
051400     MOVE SPACES TO PRINTER-RECORD.
051500     MOVE RANK-DETAIL-2 TO PRINTER-RECORD.
051600     WRITE PRINTER-RECORD AFTER ADVANCING 1.
051700     PERFORM 3320-READ-SORTED-RECORD.
051800*-_________________________________________________________________________
051900
052000 3900-PRINT-SECTION-HEADING.
052010*-   Blank line, then the section title -- shared by all four
052020*-   ranking sections above.
052100
052200     MOVE SPACES TO PRINTER-RECORD.
052300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
052400     MOVE SECTION-HEADING TO PRINTER-RECORD.
052500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
052600*-_________________________________________________________________________
052700
052800     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
052900*-_________________________________________________________________________
