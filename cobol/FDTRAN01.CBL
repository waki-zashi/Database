000100*---------------------------------------------------------------
000200*- FDTRAN01.CBL
000300*-
000400*- FD and record layout for TRANSACTION-FILE -- one card per
000500*- database operation, in the order the operations are to be
000600*- applied to PRODUCT-FILE.  TR-OPERATION-CODE selects which
000700*- of the other fields on the card are meaningful; unused
000800*- fields on a given card are left blank/zero by the card
000900*- preparer.
001000*-
001100*- Valid TR-OPERATION-CODE values --
001200*-    LOAD      SAVE      ADD       DELID     DELWHERE
001300*-    DELALL    SUPPLY    SELL      SEARCHEQ  SEARCHCMP
001400*-    SORT      UPDATE    BACKUP    RESTORE
001500*-
001600*- TR-FIELD-VALUE, TR-WHERE-VALUE and TR-NEW-VALUE are punched
001700*- as text for NAME/SUPPLIER cards and as zero-filled numeric
001800*- text (right justified) for ID/QUANTITY/PRICE cards; each has
001900*- a REDEFINES immediately below it giving the numeric view,
002000*- so one card layout serves every card type without a
002100*- separate data name per type.
002110*-   1992-02-24  DWK  CR-92-005  Dropped TR-THRESHOLD.  It was
002120*-               punched on the original card layout for a
002130*-               LOWSTOCK card that never got past the design
002140*-               stage -- the threshold question is answered by
002150*-               PRODUCT-STATISTICS-REPORT instead, which is
002160*-               where Purchasing actually wanted it.  No card
002170*-               type ever set this field, so it is removed
002180*-               rather than carried dead; FILLER absorbs the
002190*-               freed columns so the card stays the same length.
002200*---------------------------------------------------------------
002300    FD  TRANSACTION-FILE
002400        LABEL RECORDS ARE STANDARD.
002500
002600    01  TRANSACTION-RECORD.
002700        05  TR-OPERATION-CODE          PIC X(10).
002800        05  TR-PRODUCT-ID              PIC 9(09).
002900        05  TR-PRODUCT-NAME            PIC X(30).
003000        05  TR-QUANTITY                PIC 9(07).
003100        05  TR-PRICE                   PIC 9(07)V99.
003200        05  TR-SUPPLIER                PIC X(30).
003300        05  TR-AMOUNT                  PIC 9(07).
003400        05  TR-FIELD-NAME              PIC X(10).
003500        05  TR-FIELD-VALUE             PIC X(30).
003600        05  TR-FIELD-VALUE-VIEW REDEFINES TR-FIELD-VALUE.
003700            10  TR-FIELD-VALUE-NUM     PIC 9(28)V99.
003800        05  TR-OPERATOR                PIC X(02).
003900        05  TR-WHERE-FIELD             PIC X(10).
004000        05  TR-WHERE-VALUE             PIC X(30).
004100        05  TR-WHERE-VALUE-VIEW REDEFINES TR-WHERE-VALUE.
004200            10  TR-WHERE-VALUE-NUM     PIC 9(28)V99.
004300        05  TR-NEW-VALUE               PIC X(30).
004400        05  TR-NEW-VALUE-VIEW REDEFINES TR-NEW-VALUE.
004500            10  TR-NEW-VALUE-NUM       PIC 9(28)V99.
004700        05  TR-BACKUP-DDNAME           PIC X(08).
004800        05  FILLER                     PIC X(18).
