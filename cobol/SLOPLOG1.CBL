000100*---------------------------------------------------------------
000200*- SLOPLOG1.CBL
000300*-
000400*- FILE-CONTROL SELECT for LOG-FILE, the operations log.
000500*- Append-only -- opened EXTEND by every program that writes
000600*- to it.  See FDOPLOG1 for the card layout.
000700*---------------------------------------------------------------
000800    SELECT LOG-FILE
000900           ASSIGN TO "OPLOGFIL"
001000           ORGANIZATION IS LINE SEQUENTIAL
001100           FILE STATUS IS WS-LOG-FILE-STATUS.
