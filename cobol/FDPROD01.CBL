000100*---------------------------------------------------------------
000200*- FDPROD01.CBL
000300*-
000400*- FD and record layout for PRODUCT-FILE, the inventory master.
000500*- One PROD-RECORD per line, fixed width, no delimiters --
000600*- plain fixed-width LINE SEQUENTIAL, matching every other
000700*- master file in this suite.
000750*-   1991-06-18  LMT  CR-91-014  Added the maintenance-audit
000760*-               block (last-changed date/user, status and
000770*-               reason codes, two reserved slots) that Internal
000780*-               Audit wants on every master record in this
000790*-               shop, not just the VENDOR files.  No processing
000800*-               in this program looks at these fields yet.
001100*---------------------------------------------------------------
001200    FD  PRODUCT-FILE
001300        LABEL RECORDS ARE STANDARD.
001400
001500    01  PROD-RECORD.
001600        05  PROD-ID                    PIC 9(09).
001700            88  PROD-ID-VALID-RANGE     VALUE 1 THROUGH 999999999.
001800        05  PROD-NAME                  PIC X(30).
001900        05  PROD-QUANTITY              PIC 9(07).
002000        05  PROD-PRICE                 PIC 9(07)V99.
002100        05  PROD-SUPPLIER              PIC X(30).
002150        05  PROD-LAST-CHANGE-DATE      PIC 9(06).
002160        05  PROD-LAST-CHANGE-DATE-X REDEFINES
002170            PROD-LAST-CHANGE-DATE.
002180            10  PROD-LCD-YY            PIC 99.
002190            10  PROD-LCD-MM            PIC 99.
002200            10  PROD-LCD-DD            PIC 99.
002210        05  PROD-LAST-CHANGE-USER      PIC X(04).
002220        05  PROD-STATUS-CODE           PIC X(02).
002230            88  PROD-STATUS-ACTIVE      VALUE "AC".
002240            88  PROD-STATUS-DISCONTINUED VALUE "DC".
002250            88  PROD-STATUS-HOLD        VALUE "HD".
002260        05  PROD-REASON-CODE           PIC X(02).
002270        05  PROD-RESERVED-1            PIC X(10).
002280        05  PROD-RESERVED-2            PIC X(10).
002300        05  FILLER                     PIC X(05).
