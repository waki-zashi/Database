000100*---------------------------------------------------------------
000200*- wsstamp1.cbl
000300*-
000400*- WORKING-STORAGE to be used by PL-BUILD-LOG-TIMESTAMP.CBL
000500*---------------------------------------------------------------
000600*-    Breaks down the system date/time returned by ACCEPT FROM
000700*-    DATE/TIME so a LOG-RECORD timestamp can be built.
000800*-    1999-11 -- added the century window below after the
000900*-    turn-of-century review flagged the old two-digit year as
001000*-    a Y2K exposure.  rpb
001100*---------------------------------------------------------------
001200
001300    01  WS-SYS-DATE                     PIC 9(06).
001400    01  WS-SYS-DATE-BREAKDOWN REDEFINES WS-SYS-DATE.
001500        05  WS-SYS-YY                   PIC 99.
001600        05  WS-SYS-MM                   PIC 99.
001700        05  WS-SYS-DD                   PIC 99.
001800
001900    01  WS-SYS-TIME                     PIC 9(08).
002000    01  WS-SYS-TIME-BREAKDOWN REDEFINES WS-SYS-TIME.
002100        05  WS-SYS-HH                   PIC 99.
002200        05  WS-SYS-MI                   PIC 99.
002300        05  WS-SYS-SS                   PIC 99.
002400        05  WS-SYS-HS                   PIC 99.
002500
002600    77  WS-SYS-CENTURY                  PIC 9(04) COMP.
002700    77  WS-SYS-CCYY                     PIC 9(04) COMP.
002800
002900    01  WS-TIMESTAMP-TEXT                PIC X(30).
