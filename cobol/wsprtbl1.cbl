000100*---------------------------------------------------------------
000200*- wsprtbl1.cbl
000300*-
000400*- WORKING-STORAGE to be used by PL-LOAD-PRODUCT-TABLE.CBL
000500*---------------------------------------------------------------
000600*-    The whole PRODUCT-FILE held in memory in file/load order
000700*-    until SAVE writes it back out.  This mirrors how the
000800*-    on-line inventory screens kept their working copy before
000810*-    this shop moved the nightly maintenance run to batch.
000900*-    PT-COUNT is the number of occupied entries; entries
001000*-    beyond PT-COUNT are leftover from a prior load and are
001100*-    not meaningful.
001200*---------------------------------------------------------------
001220*-    1991-06-18  LMT  CR-91-014  Carried the PROD-RECORD audit
001225*-               block (last-changed date/user, status/reason
001230*-               codes, reserved slots) into the table entry so
001235*-               a SAVE does not lose it.
001250
001300    01  WS-PRODUCT-TABLE.
001400        05  PT-ENTRY OCCURS 2000 TIMES.
001500            10  PT-ID                  PIC 9(09).
001600            10  PT-NAME                PIC X(30).
001700            10  PT-QUANTITY            PIC 9(07).
001800            10  PT-PRICE               PIC 9(07)V99.
001900            10  PT-SUPPLIER            PIC X(30).
001910            10  PT-LAST-CHANGE-DATE    PIC 9(06).
001920            10  PT-LAST-CHANGE-DATE-X REDEFINES
001930                PT-LAST-CHANGE-DATE.
001940                15  PT-LCD-YY          PIC 99.
001950                15  PT-LCD-MM          PIC 99.
001960                15  PT-LCD-DD          PIC 99.
001970            10  PT-LAST-CHANGE-USER    PIC X(04).
001980            10  PT-STATUS-CODE         PIC X(02).
001985                88  PT-STATUS-ACTIVE        VALUE "AC".
001988                88  PT-STATUS-DISCONTINUED  VALUE "DC".
001990                88  PT-STATUS-HOLD          VALUE "HD".
001995            10  PT-REASON-CODE         PIC X(02).
001997            10  PT-RESERVED-1          PIC X(10).
001998            10  PT-RESERVED-2          PIC X(10).
002000        05  FILLER                     PIC X(01).
002050
002100    77  PT-COUNT                        PIC 9(04) COMP.
