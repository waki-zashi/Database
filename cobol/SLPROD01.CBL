000100*---------------------------------------------------------------
000200*- SLPROD01.CBL
000300*-
000400*- FILE-CONTROL SELECT for PRODUCT-FILE, the inventory master.
000500*- Plain sequential, one PROD-RECORD per line -- see FDPROD01.
000600*---------------------------------------------------------------
000700    SELECT PRODUCT-FILE
000800           ASSIGN TO "PRODFILE"
000900           ORGANIZATION IS LINE SEQUENTIAL
001000           FILE STATUS IS WS-PRODUCT-FILE-STATUS.
