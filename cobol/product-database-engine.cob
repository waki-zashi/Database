000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODUCT-DATABASE-ENGINE.
000300 AUTHOR.        R B OKONKWO.
000400 INSTALLATION.  MERIDIAN SUPPLY CO - DATA PROCESSING DEPT.
000500 DATE-WRITTEN.  JUNE 1987.
000600 DATE-COMPILED.
000610*-   Left blank -- filled in by the compile job, not by hand.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*---------------------------------------------------------------
000900*-  PRODUCT-DATABASE-ENGINE
001000*-
001100*-  Batch transaction engine for the inventory master,
001200*-  PRODUCT-FILE.  Reads TRANSACTION-FILE, a deck of cards
001300*-  prepared by the inventory clerks (see FDTRAN01.CBL for the
001400*-  card layout), and applies each card in turn to the
001500*-  in-memory product table -- load, save, add, delete (by id,
001600*-  by predicate, or all), supply, sell, search (exact or
001700*-  comparison), sort and update.  Every mutating card (and
001800*-  SEARCH, and SORT) writes one line to LOG-FILE; a failure
001900*-  writing the log must never stop the run.
002000*-
002100*-  This replaces the card-deck approach of the original
002200*-  on-line inquiry/maintenance screens with a single batch
002300*-  pass so that the nightly close can re-run the whole day's
002400*-  inventory activity unattended.
002500*---------------------------------------------------------------
002600*-  CHANGE LOG
002700*-  DATE        BY    REQUEST     DESCRIPTION
002800*-  ----------  ----  ----------  --------------------------
002900*-  1987-06-02  RBO   CR-87-014   Original write-up, replaces
003000*-                                the three on-line VENDOR-type
003100*-                                screens with one batch pass.
003200*-  1987-07-20  RBO   CR-87-031   Added SUPPLY / SELL cards.
003300*-  1988-02-11  DWK   CR-88-006   Added DELWHERE and DELALL.
003400*-  1988-09-30  DWK   CR-88-042   SEARCHCMP card (comparison
003500*-                                operators) added for buyers.
003600*-  1989-05-04  RBO   CR-89-009   SORT card, uses SORT verb
003700*-                                against a scratch work file.
003800*-  1990-01-15  LMT   CR-90-002   UPDATE card added.
003900*-  1990-01-16  LMT   CR-90-002   Per design review: UPDATE does
004000*-                                NOT refresh the name/supplier
004100*-                                indexes.  Confirmed with the
004200*-                                package vendor that their PC
004300*-                                tool has the same limitation;
004400*-                                matching it rather than
004500*-                                diverging, see note at 0615.
004600*-  1991-11-07  DWK   CR-91-038   AUTO-BACKUP on LOAD, plus
004700*-                                explicit BACKUP/RESTORE cards.
004800*-  1993-06-21  RBO   CR-93-011   Low-stock count in the nightly
004900*-                                statistics run (see the
005000*-                                companion PRODUCT-STATISTICS-
005100*-                                REPORT program).
005200*-  1995-03-09  LMT   CR-95-004   Logging made unconditional --
005300*-                                a full disk on LOG-FILE used
005400*-                                to abort the whole batch; now
005500*-                                the write is attempted and the
005600*-                                run continues regardless.
005700*-  1998-10-05  DWK   CR-98-027   Y2K REVIEW: timestamp routine
005800*-                                moved out to WSSTAMP1/PL-BUILD-
005900*-                                LOG-TIMESTAMP with a proper
006000*-                                century window.  No other
006100*-                                change.
006200*-  1999-12-28  DWK   CR-99-031   Y2K sign-off, no further date
006300*-                                issues found in this program.
006400*-  2001-08-14  RBO   CR-01-019   TR-BACKUP-DDNAME made dynamic
006500*-                                so BACKUP/RESTORE cards can
006600*-                                target any ddname, not just
006700*-                                the auto-backup one.
006800*-  2003-04-02  LMT   CR-03-008   Reviewed the stale-index
006900*-                                behavior noted in 1990 again
007000*-                                after a buyer complaint; left
007100*-                                as documented, no fix planned.
007110*-  2004-02-17  LMT   CR-04-003   Found that LOAD/ADD/DELID/
007120*-                                SUPPLY/SELL and the two index-
007130*-                                removal steps were PERFORMed as
007140*-                                a single paragraph even though
007150*-                                each one GOes TO its own -EXIT
007160*-                                paragraph on an early-out --
007170*-                                outside the PERFORM's range, so
007180*-                                an early-out fell through into
007190*-                                whatever paragraph happened to
007200*-                                follow the -EXIT in the source
007210*-                                instead of returning to the
007220*-                                dispatcher.  Changed all seven
007230*-                                PERFORMs to PERFORM ... THRU
007240*-                                ...-EXIT so the early-out lands
007250*-                                back where it belongs.
007260*---------------------------------------------------------------
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-370.
007600 OBJECT-COMPUTER. IBM-370.
007700 SPECIAL-NAMES.
007710*-   C01 IS TOP-OF-FORM is the only special name this program
007720*-   needs; there is no printed report on this path, only the
007730*-   one DISPLAY line per SEARCH/SEARCHCMP card.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008010*-   One SELECT per file this program actually OPENs, plus the
008020*-   three SORT-card scratch files below.
008100
008110*-   PRODUCT-FILE, TRANSACTION-FILE, LOG-FILE and BACKUP-FILE
008120*-   are each SELECTed inside their own SL- member below, one
008130*-   SELECT copybook per FD copybook, the shop's usual split so
008140*-   a DD-name change never touches the FD side of a program.
008200     COPY "SLPROD01.CBL".
008300     COPY "SLTRAN01.CBL".
008400     COPY "SLOPLOG1.CBL".
008500     COPY "SLPRBAK1.CBL".
008510*-   WORK-FILE, SORTED-FILE and SORT-FILE below back the SORT
008520*-   card only (2300-SORT-PRODUCTS) -- they hold no inventory
008530*-   data of their own and are opened and closed entirely
008540*-   within that one paragraph range.
008600
008700     SELECT WORK-FILE
008800            ASSIGN TO "SRTWORK1"
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WS-WORK-FILE-STATUS.
009100
009200     SELECT SORTED-FILE
009300            ASSIGN TO "SRTWORK2"
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS IS WS-SORTED-FILE-STATUS.
009600
009700     SELECT SORT-FILE
009800            ASSIGN TO "SRTSORT1".
009810*-   SORT-FILE carries no FILE STATUS and no ORGANIZATION --
009820*-   it is the SD the SORT verb manages for itself, not a file
009830*-   this program OPENs, READs or WRITEs directly.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010110*-   COPY order follows card-processing order: the master file
010120*-   first, then the transaction deck that drives it, then the
010130*-   two files a mutating card may touch (the activity log and
010140*-   the backup copy), then the SORT-card scratch files.
010200
010300     COPY "FDPROD01.CBL".
010400     COPY "FDTRAN01.CBL".
010500     COPY "FDOPLOG1.CBL".
010600     COPY "FDPRBAK1.CBL".
010700
010800     FD  WORK-FILE
010900         LABEL RECORDS ARE STANDARD.
011000     01  WORK-RECORD.
011100         05  WORK-ID                PIC 9(09).
011200         05  WORK-NAME              PIC X(30).
011300         05  WORK-QUANTITY          PIC 9(07).
011400         05  WORK-PRICE             PIC 9(07)V99.
011500         05  WORK-SUPPLIER          PIC X(30).
011510*-   1991-07-02  LMT  CR-91-018  The SORT card was dropping the
011520*-               maintenance-audit block on the floor -- the
011530*-               record coming back out of SORTED-FILE carried
011540*-               no audit data at all, and 2312 below was pairing
011550*-               whatever used to be in that table slot with the
011560*-               newly-sorted record.  Added the audit fields
011570*-               here so they travel with the record through the
011580*-               sort instead.
011590         05  WORK-LAST-CHANGE-DATE  PIC 9(06).
011600         05  WORK-LAST-CHANGE-USER  PIC X(04).
011610         05  WORK-STATUS-CODE       PIC X(02).
011620         05  WORK-REASON-CODE       PIC X(02).
011630         05  WORK-RESERVED-1        PIC X(10).
011640         05  WORK-RESERVED-2        PIC X(10).
011650         05  FILLER                 PIC X(05).
011700
011710*-   SORTED-RECORD carries the same layout as WORK-RECORD, field
011720*-   for field, so 2312-STORE-SORTED-ENTRY can MOVE one straight
011730*-   into the other without a field-by-field correspondence list.
011800     FD  SORTED-FILE
011900         LABEL RECORDS ARE STANDARD.
012000     01  SORTED-RECORD.
012100         05  SRTD-ID                PIC 9(09).
012200         05  SRTD-NAME              PIC X(30).
012300         05  SRTD-QUANTITY          PIC 9(07).
012400         05  SRTD-PRICE             PIC 9(07)V99.
012500         05  SRTD-SUPPLIER          PIC X(30).
012510         05  SRTD-LAST-CHANGE-DATE  PIC 9(06).
012520         05  SRTD-LAST-CHANGE-USER  PIC X(04).
012530         05  SRTD-STATUS-CODE       PIC X(02).
012540         05  SRTD-REASON-CODE       PIC X(02).
012550         05  SRTD-RESERVED-1        PIC X(10).
012560         05  SRTD-RESERVED-2        PIC X(10).
012600         05  FILLER                 PIC X(05).
012700
012710*-   SORT-RECORD is the SD copy of the same layout again, for
012720*-   the same reason -- one consistent field set moving WORK-
012730*-   FILE to SORT-FILE to SORTED-FILE and back with nothing but
012740*-   a MOVE CORRESPONDING-style field match at each hop.
012800     SD  SORT-FILE.
012900     01  SORT-RECORD.
013000         05  SORT-ID                PIC 9(09).
013100         05  SORT-NAME              PIC X(30).
013200         05  SORT-QUANTITY          PIC 9(07).
013300         05  SORT-PRICE             PIC 9(07)V99.
013400         05  SORT-SUPPLIER          PIC X(30).
013410         05  SORT-LAST-CHANGE-DATE  PIC 9(06).
013420         05  SORT-LAST-CHANGE-USER  PIC X(04).
013430         05  SORT-STATUS-CODE       PIC X(02).
013440         05  SORT-REASON-CODE       PIC X(02).
013450         05  SORT-RESERVED-1        PIC X(10).
013460         05  SORT-RESERVED-2        PIC X(10).
013500         05  FILLER                 PIC X(05).
013600
013700 WORKING-STORAGE SECTION.
013800
013900     COPY "wsprtbl1.cbl".
014000     COPY "wsstamp1.cbl".
014100
014110*-_________________________________________________________________________
014120*-   FILE STATUS bytes.  Only PRODUCT-FILE's and LOG-FILE's are
014130*-   ever tested for a specific value (missing-file-on-LOAD and
014140*-   failed-open-for-append, respectively); the rest exist so
014150*-   every SELECT in this program has a FILE STATUS clause, as
014160*-   the shop's copy-book conventions require, whether or not
014170*-   anything here looks at the value.
014180*-_________________________________________________________________________
014200     01  WS-PRODUCT-FILE-STATUS      PIC X(02).
014300     01  WS-TRANSACTION-FILE-STATUS  PIC X(02).
014400     01  WS-LOG-FILE-STATUS          PIC X(02).
014500     01  WS-BACKUP-FILE-STATUS       PIC X(02).
014600     01  WS-WORK-FILE-STATUS         PIC X(02).
014700     01  WS-SORTED-FILE-STATUS       PIC X(02).
014800
014900     01  WS-BACKUP-DDNAME            PIC X(08).
014910*-   Set from the fixed literal PRODBAK on an auto-backup (see
014920*-   0110), or from TR-BACKUP-DDNAME on an explicit BACKUP or
014930*-   RESTORE card (CR-01-019, 2001).  One working field serves
014940*-   both paths.
015000
015100     01  WS-END-OF-PRODUCT-FILE      PIC X VALUE "N".
015200         88  END-OF-PRODUCT-FILE     VALUE "Y".
015300     01  WS-END-OF-TRANSACTION-FILE  PIC X VALUE "N".
015400         88  END-OF-TRANSACTION-FILE VALUE "Y".
015500     01  WS-END-OF-SORTED-FILE       PIC X VALUE "N".
015600         88  END-OF-SORTED-FILE      VALUE "Y".
015610*-   WS-END-OF-SORTED-FILE also does double duty as the
015620*-   end-of-BACKUP-FILE switch in 1420/1421 below; a fourth
015630*-   switch was never declared for that second use.
015700
015800     01  WS-NAME-INDEX.
015810*-   Kept in load/add order, not sorted -- a SEARCHEQ or
015820*-   DELWHERE by NAME is a straight linear scan of this table,
015830*-   same cost as scanning PT-ENTRY itself would be, but it
015840*-   keeps the id lookup off of the 30-byte name field.
015900         05  NX-ENTRY OCCURS 2000 TIMES.
016000             10  NX-NAME             PIC X(30).
016100             10  NX-ID               PIC 9(09).
016200
016300     01  WS-SUPPLIER-INDEX.
016310*-   Mirror of WS-NAME-INDEX, keyed on supplier instead of name.
016400         05  SX-ENTRY OCCURS 2000 TIMES.
016500             10  SX-SUPPLIER         PIC X(30).
016600             10  SX-ID               PIC 9(09).
016700
016800     01  WS-MATCH-TABLE.
016810*-   Scratch list of ids that matched the current SEARCHEQ or
016820*-   SEARCHCMP card; also reused by DELWHERE to drive the
016830*-   matched-id delete loop in 0415.
016900         05  WS-MATCH-ID OCCURS 2000 TIMES PIC 9(09).
017000
017100     77  NX-COUNT                    PIC 9(04) COMP.
017200     77  SX-COUNT                    PIC 9(04) COMP.
017300     77  WS-MATCH-COUNT               PIC 9(04) COMP.
017400     77  WS-UPDATE-COUNT              PIC 9(07) COMP.
017500     77  PT-FOUND-IDX                 PIC 9(04) COMP.
017600     77  WS-SUB1                      PIC 9(04) COMP.
017700     77  WS-SUB2                      PIC 9(04) COMP.
017710*-   WS-SUB1 and WS-SUB2 are the only two table subscripts this
017720*-   program needs; paragraphs that walk PT-ENTRY two ways at
017730*-   once (the delete/shift paragraphs, mainly) use one of each
017740*-   rather than declaring a subscript per paragraph.
017800
017900     01  WS-FOUND-SW                 PIC X VALUE "N".
018000         88  FOUND-PRODUCT           VALUE "Y".
018100     01  WS-WHERE-MATCH-SW           PIC X VALUE "N".
018200         88  WHERE-MATCHES           VALUE "Y".
018300     01  WS-VALID-SW                 PIC X VALUE "N".
018400         88  PRODUCT-CARD-IS-VALID   VALUE "Y".
018500
018600     77  WS-LOOKUP-ID                 PIC 9(09).
018700     77  WS-CMP-ID                    PIC 9(09).
018800     77  WS-CMP-QTY                   PIC 9(07).
018900     77  WS-CMP-PRICE                 PIC 9(07)V99.
018910*-   Working copies of the card's comparison value, moved in
018920*-   off TR-FIELD-VALUE-NUM/TR-WHERE-VALUE-NUM before the field
018930*-   is tested against every row in the table.
019000
019100     01  WS-FIELD-NAME-LOWER          PIC X(10).
019110*-   Lower-cased copy of TR-FIELD-NAME for the SEARCH log line
019120*-   only -- the card itself is always punched upper case; the
019130*-   log is written lower case to match the old on-line
019140*-   activity log this batch run's LOG-FILE replaced.
019200
019300     01  WS-LOG-TEXT-WORK             PIC X(80).
019310*-   One line of LOG-FILE, built by the BUILD-xxx-LOG-TEXT
019320*-   paragraph for whichever card just ran, then moved into
019330*-   LOG-TEXT by 9000 below.
019400     77  WS-ID-EDIT                   PIC Z(8)9.
019500     77  WS-QTY-EDIT                  PIC Z(6)9.
019600     77  WS-AMT-EDIT                  PIC Z(6)9.
019700     77  WS-PRICE-EDIT                PIC Z(6)9.99.
019800     77  WS-COUNT-EDIT                PIC Z(6)9.
019810*-   Zero-suppressed print/log images of the numeric fields --
019820*-   LOG-TEXT is built with STRING, which wants a display
019830*-   picture, not a raw zero-filled numeric field, going in.
019900
020000 PROCEDURE DIVISION.
020100
020200 0000-MAIN-CONTROL.
020210*-   One pass of TRANSACTION-FILE, card by card, until end of
020220*-   deck, then STOP RUN.  PRODUCT-FILE itself is opened and
020230*-   closed inside the LOAD/SAVE/BACKUP/RESTORE paragraphs, not
020240*-   here -- a run may process several LOAD/SAVE pairs in one
020250*-   pass of the card deck, so there is no single open for
020260*-   PRODUCT-FILE spanning the whole run.
020300
020400     OPEN INPUT TRANSACTION-FILE.
020500     PERFORM 9010-OPEN-LOG-FILE-FOR-APPEND.
020600
020700     PERFORM 0010-READ-TRANSACTION-CARD.
020800
020900     PERFORM 0020-PROCESS-ONE-TRANSACTION
021000             UNTIL END-OF-TRANSACTION-FILE.
021100
021200     CLOSE TRANSACTION-FILE.
021300     CLOSE LOG-FILE.
021400
021500     STOP RUN.
021600*-_________________________________________________________________________
021700
021800 0010-READ-TRANSACTION-CARD.
021810*-   One READ per card.  TRANSACTION-FILE is a flat deck, not
021820*-   indexed or keyed -- cards apply strictly in punch order,
021830*-   which is why a DELID card ahead of the matching ADD card
021840*-   is simply "not found", not an error.
021900
022000     READ TRANSACTION-FILE
022100         AT END
022200             MOVE "Y" TO WS-END-OF-TRANSACTION-FILE.
022300*-_________________________________________________________________________
022400
022500 0020-PROCESS-ONE-TRANSACTION.
022510*-   One card in, one card dispatched, one card's log line (if
022520*-   any) written -- then the next READ.  Kept this loose on
022530*-   purpose so a card that errors out (SAVE-only fields on an
022540*-   ADD card, say) does not stop the deck behind it.
022600
022700     PERFORM 0030-DISPATCH-TRANSACTION-CODE.
022800     PERFORM 0010-READ-TRANSACTION-CARD.
022900*-_________________________________________________________________________
023000
023100 0030-DISPATCH-TRANSACTION-CODE.
023110*-   Fourteen cards, fourteen IFs -- not an EVALUATE, because a new
023120*-   card type over the years has always meant one more IF dropped
023130*-   in at the bottom, never a rewrite of what was already here.
023200
023205*-   LOAD replaces the in-memory table from PRODUCT-FILE.
023300     IF TR-OPERATION-CODE = "LOAD"
023400         PERFORM 0100-LOAD-DATABASE THRU 0100-EXIT.
023500
023550*-   SAVE writes the in-memory table back out to PRODUCT-FILE.
023600     IF TR-OPERATION-CODE = "SAVE"
023700         PERFORM 0200-SAVE-DATABASE.
023800
023850*-   ADD appends one new product entry to the table.
023900     IF TR-OPERATION-CODE = "ADD"
024000         PERFORM 0300-ADD-PRODUCT THRU 0300-EXIT.
024100
024150*-   DELID removes the one entry matching TR-PRODUCT-ID, if any.
024200     IF TR-OPERATION-CODE = "DELID"
024300         MOVE TR-PRODUCT-ID TO WS-LOOKUP-ID
024400         PERFORM 0400-DELETE-PRODUCT-BY-ID THRU 0400-EXIT.
024500
024550*-   DELWHERE removes every entry satisfying the WHERE clause
024560*-   punched in TR-WHERE-FIELD/TR-OPERATOR/TR-WHERE-VALUE.
024600     IF TR-OPERATION-CODE = "DELWHERE"
024700         PERFORM 0410-DELETE-PRODUCT-WHERE.
024800
024850*-   DELALL clears the table -- used only ahead of a full reload.
024900     IF TR-OPERATION-CODE = "DELALL"
025000         PERFORM 0420-DELETE-ALL-PRODUCTS.
025100
025150*-   SUPPLY adds TR-QUANTITY to the matching entry's on-hand count.
025200     IF TR-OPERATION-CODE = "SUPPLY"
025300         PERFORM 0500-SUPPLY-PRODUCT THRU 0500-EXIT.
025400
025450*-   SELL subtracts TR-QUANTITY from the matching entry's on-hand count.
025500     IF TR-OPERATION-CODE = "SELL"
025600         PERFORM 0510-SELL-PRODUCT THRU 0510-EXIT.
025700
025750*-   SEARCHEQ prints every entry whose named field equals the value.
025800     IF TR-OPERATION-CODE = "SEARCHEQ"
025900         PERFORM 2000-SEARCH-EXACT-MATCH.
026000
026050*-   SEARCHCMP prints every entry passing a relational test (LT/LE/
026060*-   GT/GE/NE/EQ) against ID, QUANTITY or PRICE.
026100     IF TR-OPERATION-CODE = "SEARCHCMP"
026200         PERFORM 2200-SEARCH-COMPARISON.
026300
026350*-   SORT re-orders the table via the SORT verb and reloads it.
026400     IF TR-OPERATION-CODE = "SORT"
026500         PERFORM 2300-SORT-PRODUCTS.
026600
026650*-   UPDATE changes one field to a new value on every matching entry.
026700     IF TR-OPERATION-CODE = "UPDATE"
026800         PERFORM 0600-UPDATE-PRODUCTS-WHERE.
026900
026950*-   BACKUP copies PRODUCT-FILE to the named (or default) backup DD.
027000     IF TR-OPERATION-CODE = "BACKUP"
027100         PERFORM 0700-BACKUP-DATABASE.
027200
027250*-   RESTORE copies the backup DD back over PRODUCT-FILE.
027300     IF TR-OPERATION-CODE = "RESTORE"
027400         PERFORM 0710-RESTORE-DATABASE.
027500*-_________________________________________________________________________
027600
027700 0100-LOAD-DATABASE.
027710*-   LOAD replaces whatever is currently in WS-PRODUCT-TABLE;
027720*-   if PRODUCT-FILE does not exist yet (a brand-new install,
027730*-   never an error), the table starts out empty rather than
027740*-   aborting the run.
027800
027900*-   1. data file missing -- nothing to do, not an error.
028000     OPEN INPUT PRODUCT-FILE.
028100     IF WS-PRODUCT-FILE-STATUS = "35"
028200         GO TO 0100-EXIT.
028300     CLOSE PRODUCT-FILE.
028400
028500*-   2. auto-backup, then 3/4/5 read, clear table, reload.
028600     PERFORM 0110-SET-AUTO-BACKUP-DDNAME.
028700     PERFORM 1410-COPY-PRODUCT-TO-BACKUP.
028800     MOVE "AUTO-BACKUP created" TO WS-LOG-TEXT-WORK.
028900     PERFORM 9000-WRITE-LOG-RECORD.
029000
029100     OPEN INPUT PRODUCT-FILE.
029200     PERFORM 9200-LOAD-PRODUCT-TABLE.
029300     CLOSE PRODUCT-FILE.
029400     PERFORM 0120-REBUILD-INDEXES-FROM-TABLE.
029500
029600*-   6. log LOAD database.  No on-line screen to refresh in
029700*-      this batch run, so that step stops here.
029800     MOVE "LOAD database" TO WS-LOG-TEXT-WORK.
029900     PERFORM 9000-WRITE-LOG-RECORD.
030000
030100 0100-EXIT.
030110*-   Common fall-through point for every early-out in this
030120*-   paragraph's THRU range.
030200     EXIT.
030300*-_________________________________________________________________________
030400
030500 0110-SET-AUTO-BACKUP-DDNAME.
030510*-   Fixed ddname for the auto-backup LOAD takes; an explicit BACKUP
030520*-   card names its own ddname instead (see 0700 below).
030600
030700     MOVE "PRODBAK" TO WS-BACKUP-DDNAME.
030800*-_________________________________________________________________________
030900
031000 0120-REBUILD-INDEXES-FROM-TABLE.
031010*-   Rebuilds WS-NAME-INDEX and WS-SUPPLIER-INDEX from scratch after
031020*-   a LOAD -- cheaper to rebuild than to trust whatever was left
031030*-   in them from a prior run of this program.
031100
031200     MOVE 0 TO NX-COUNT.
031300     MOVE 0 TO SX-COUNT.
031400     MOVE 1 TO WS-SUB1.
031500     PERFORM 0121-ADD-ONE-INDEX-ENTRY UNTIL WS-SUB1 > PT-COUNT.
031600*-_________________________________________________________________________
031700
031800 0121-ADD-ONE-INDEX-ENTRY.
031810*-   One table entry produces one name-index entry and one
031820*-   supplier-index entry, same id, same subscript position in
031830*-   both index tables as it occupies in WS-PRODUCT-TABLE.
031900
032000     ADD 1 TO NX-COUNT.
032100     MOVE PT-NAME (WS-SUB1) TO NX-NAME (NX-COUNT).
032200     MOVE PT-ID (WS-SUB1)   TO NX-ID (NX-COUNT).
032300
032400     ADD 1 TO SX-COUNT.
032500     MOVE PT-SUPPLIER (WS-SUB1) TO SX-SUPPLIER (SX-COUNT).
032600     MOVE PT-ID (WS-SUB1)       TO SX-ID (SX-COUNT).
032700
032800     ADD 1 TO WS-SUB1.
032900*-_________________________________________________________________________
033000
033100 0200-SAVE-DATABASE.
033110*-   Rewrites PRODUCT-FILE in table order -- whatever order the
033120*-   table happens to be in when SAVE runs, including a prior SORT
033130*-   card's order.  No re-sequencing is done here.
033200
033300     OPEN OUTPUT PRODUCT-FILE.
033400     MOVE 1 TO WS-SUB1.
033500     PERFORM 0210-WRITE-ONE-PRODUCT-RECORD
033600             UNTIL WS-SUB1 > PT-COUNT.
033700     CLOSE PRODUCT-FILE.
033800
033900     MOVE "SAVE database" TO WS-LOG-TEXT-WORK.
034000     PERFORM 9000-WRITE-LOG-RECORD.
034100*-_________________________________________________________________________
034200
034300 0210-WRITE-ONE-PRODUCT-RECORD.
034310*-   Field-by-field, not MOVE CORRESPONDING -- PT-ENTRY and
034320*-   PROD-RECORD do not share level numbers, only field names, so
034330*-   CORRESPONDING was never an option here.
034400
034500     MOVE PT-ID (WS-SUB1)                TO PROD-ID.
034600     MOVE PT-NAME (WS-SUB1)              TO PROD-NAME.
034700     MOVE PT-QUANTITY (WS-SUB1)          TO PROD-QUANTITY.
034800     MOVE PT-PRICE (WS-SUB1)             TO PROD-PRICE.
034900     MOVE PT-SUPPLIER (WS-SUB1)          TO PROD-SUPPLIER.
034910     MOVE PT-LAST-CHANGE-DATE (WS-SUB1)  TO PROD-LAST-CHANGE-DATE.
034920     MOVE PT-LAST-CHANGE-USER (WS-SUB1)  TO PROD-LAST-CHANGE-USER.
034930     MOVE PT-STATUS-CODE (WS-SUB1)       TO PROD-STATUS-CODE.
034940     MOVE PT-REASON-CODE (WS-SUB1)       TO PROD-REASON-CODE.
034950     MOVE PT-RESERVED-1 (WS-SUB1)        TO PROD-RESERVED-1.
034960     MOVE PT-RESERVED-2 (WS-SUB1)        TO PROD-RESERVED-2.
035000     WRITE PROD-RECORD.
035100     ADD 1 TO WS-SUB1.
035200*-_________________________________________________________________________
035300
035400 0300-ADD-PRODUCT.
035450*-   Rejects: a card that fails 0310's field checks, or an ID
035460*-   already on file.  Either way the GO TO lands on 0300-EXIT,
035470*-   inside the PERFORM 0300-ADD-PRODUCT THRU 0300-EXIT range,
035480*-   so the dispatcher still gets control back (CR-04-003).
035500
035600     PERFORM 0310-VALIDATE-PRODUCT-CARD.
035700     IF NOT PRODUCT-CARD-IS-VALID
035800         GO TO 0300-EXIT.
035900
036000     MOVE TR-PRODUCT-ID TO WS-LOOKUP-ID.
036100     PERFORM 2100-FIND-PRODUCT-BY-ID.
036200     IF FOUND-PRODUCT
036300         GO TO 0300-EXIT.
036400
036410*-   New entry goes on the end of the table, not inserted in ID
036420*-   order -- the table is sequenced however LOAD left it, or
036430*-   however the last SORT card left it.
036500     ADD 1 TO PT-COUNT.
036600     MOVE TR-PRODUCT-ID   TO PT-ID (PT-COUNT).
036700     MOVE TR-PRODUCT-NAME TO PT-NAME (PT-COUNT).
036800     MOVE TR-QUANTITY     TO PT-QUANTITY (PT-COUNT).
036900     MOVE TR-PRICE        TO PT-PRICE (PT-COUNT).
037000     MOVE TR-SUPPLIER     TO PT-SUPPLIER (PT-COUNT).
037010*-   Audit block is not a card field -- stamped with today's date
037020*-   and the shop's status/reason defaults, same as every other
037030*-   master add in this suite.
037040     ACCEPT WS-SYS-DATE FROM DATE.
037050     MOVE WS-SYS-DATE     TO PT-LAST-CHANGE-DATE (PT-COUNT).
037060     MOVE "BATC"          TO PT-LAST-CHANGE-USER (PT-COUNT).
037070     MOVE "AC"            TO PT-STATUS-CODE (PT-COUNT).
037080     MOVE SPACES          TO PT-REASON-CODE (PT-COUNT).
037090     MOVE SPACES          TO PT-RESERVED-1 (PT-COUNT).
037095     MOVE SPACES          TO PT-RESERVED-2 (PT-COUNT).
037100
037200     ADD 1 TO NX-COUNT.
037300     MOVE TR-PRODUCT-NAME TO NX-NAME (NX-COUNT).
037400     MOVE TR-PRODUCT-ID   TO NX-ID (NX-COUNT).
037500     ADD 1 TO SX-COUNT.
037600     MOVE TR-SUPPLIER     TO SX-SUPPLIER (SX-COUNT).
037700     MOVE TR-PRODUCT-ID   TO SX-ID (SX-COUNT).
037800
037900     PERFORM 0320-BUILD-ADD-LOG-TEXT.
038000     PERFORM 9000-WRITE-LOG-RECORD.
038100
038200 0300-EXIT.
038210*-   Common fall-through point for 0300's two rejection cases.
038300     EXIT.
038400*-_________________________________________________________________________
038500
038600 0310-VALIDATE-PRODUCT-CARD.
038610*-   WS-VALID-SW is the same switch tested by PRODUCT-CARD-
038620*-   IS-VALID back in 0300; set once here, read there.
038700
038800*-   ID must be > 0; PRICE and QUANTITY are unsigned PICTUREs
038900*-   on the card and so can never be negative, but the checks
039000*-   are kept explicit to match the business rule one-for-one.
039100*-   NAME and SUPPLIER must not be blank.
039200     MOVE "N" TO WS-VALID-SW.
039300     IF TR-PRODUCT-ID > 0
039400         AND TR-PRICE NOT < 0
039500         AND TR-QUANTITY NOT < 0
039600         AND TR-PRODUCT-NAME NOT = SPACES
039700         AND TR-SUPPLIER NOT = SPACES
039800             MOVE "Y" TO WS-VALID-SW.
039900*-_________________________________________________________________________
040000
040100 0320-BUILD-ADD-LOG-TEXT.
040110*-   LOG-TEXT is 80 bytes; this STRING has never come close to
040120*-   overflowing it even with a 30-byte name and a 30-byte supplier.
040200
040300     MOVE TR-PRODUCT-ID TO WS-ID-EDIT.
040400     MOVE TR-QUANTITY   TO WS-QTY-EDIT.
040500     MOVE TR-PRICE      TO WS-PRICE-EDIT.
040600     MOVE SPACES TO WS-LOG-TEXT-WORK.
040700     STRING "ADD: id="    DELIMITED BY SIZE
040800            WS-ID-EDIT    DELIMITED BY SIZE
040900            " name="      DELIMITED BY SIZE
041000            TR-PRODUCT-NAME DELIMITED BY SPACE
041100            " qty="       DELIMITED BY SIZE
041200            WS-QTY-EDIT   DELIMITED BY SIZE
041300            " price="     DELIMITED BY SIZE
041400            WS-PRICE-EDIT DELIMITED BY SIZE
041500            " supplier="  DELIMITED BY SIZE
041600            TR-SUPPLIER   DELIMITED BY SPACE
041700       INTO WS-LOG-TEXT-WORK.
041800*-_________________________________________________________________________
041900
042000 0400-DELETE-PRODUCT-BY-ID.
042010*-   Shared by the DELID card directly and by 0415 below, once
042020*-   per matched id, when the card is DELWHERE instead.
042100
042200*-   Caller sets WS-LOOKUP-ID before performing this paragraph.
042300     PERFORM 2100-FIND-PRODUCT-BY-ID.
042400     IF NOT FOUND-PRODUCT
042500         GO TO 0400-EXIT.
042600
042700     PERFORM 0405-REMOVE-PRODUCT-ENTRY.
042800     PERFORM 0406-BUILD-DELETE-LOG-TEXT.
042900     PERFORM 9000-WRITE-LOG-RECORD.
043000
043100 0400-EXIT.
043110*-   Common fall-through point for the not-found case above.
043200     EXIT.
043300*-_________________________________________________________________________
043400
043500 0405-REMOVE-PRODUCT-ENTRY.
043510*-   Closes the gap left in WS-PRODUCT-TABLE by shifting every entry
043520*-   above the deleted one down by one subscript, then drops
043530*-   PT-COUNT by one.  0407 below does the actual shifting.
043600
043700     MOVE PT-FOUND-IDX TO WS-SUB1.
043800     PERFORM 0407-SHIFT-TABLE-ENTRY-DOWN
043900             UNTIL WS-SUB1 >= PT-COUNT.
044000     SUBTRACT 1 FROM PT-COUNT.
044100
044200     PERFORM 0409-REMOVE-NAME-INDEX-ENTRY THRU 0409-EXIT.
044300     PERFORM 0411-REMOVE-SUPPLIER-INDEX-ENTRY THRU 0411-EXIT.
044400*-_________________________________________________________________________
044500
044600 0407-SHIFT-TABLE-ENTRY-DOWN.
044610*-   Moves one table entry down one slot; PERFORMed UNTIL the caller
044620*-   has walked the gap up to the last occupied entry.
044700
044800     MOVE PT-ENTRY (WS-SUB1 + 1) TO PT-ENTRY (WS-SUB1).
044900     ADD 1 TO WS-SUB1.
045000*-_________________________________________________________________________
045100
045200 0409-REMOVE-NAME-INDEX-ENTRY.
045210*-   WS-LOOKUP-ID must already be set by the caller.  No-op,
045220*-   not an error, if the id was never indexed by name in the
045230*-   first place.
045300
045400     MOVE 1 TO WS-SUB2.
045500     PERFORM 0410-FIND-NAME-INDEX-FOR-ID
045600             UNTIL WS-SUB2 > NX-COUNT
045700                OR NX-ID (WS-SUB2) = WS-LOOKUP-ID.
045800     IF WS-SUB2 > NX-COUNT
045900         GO TO 0409-EXIT.
046000
046100     PERFORM 0413-SHIFT-NAME-INDEX-DOWN
046200             UNTIL WS-SUB2 >= NX-COUNT.
046300     SUBTRACT 1 FROM NX-COUNT.
046400
046500 0409-EXIT.
046510*-   Common fall-through point for the not-indexed case above.
046600     EXIT.
046700*-_________________________________________________________________________
046800
046900 0410-FIND-NAME-INDEX-FOR-ID.
046910*-   Straight linear scan.  WS-NAME-INDEX is not kept in any
046920*-   particular order, so there is nothing smarter to do here.
047000
047100     ADD 1 TO WS-SUB2.
047200*-_________________________________________________________________________
047300
047400 0413-SHIFT-NAME-INDEX-DOWN.
047410*-   Same shift-down idea as 0407, applied to WS-NAME-INDEX instead
047420*-   of WS-PRODUCT-TABLE.
047500
047600     MOVE NX-ENTRY (WS-SUB2 + 1) TO NX-ENTRY (WS-SUB2).
047700     ADD 1 TO WS-SUB2.
047800*-_________________________________________________________________________
047900
048000 0411-REMOVE-SUPPLIER-INDEX-ENTRY.
048010*-   Mirror of 0409 against WS-SUPPLIER-INDEX.
048100
048200     MOVE 1 TO WS-SUB2.
048300     PERFORM 0412-FIND-SUPPLIER-INDEX-FOR-ID
048400             UNTIL WS-SUB2 > SX-COUNT
048500                OR SX-ID (WS-SUB2) = WS-LOOKUP-ID.
048600     IF WS-SUB2 > SX-COUNT
048700         GO TO 0411-EXIT.
048800
048900     PERFORM 0414-SHIFT-SUPPLIER-INDEX-DOWN
049000             UNTIL WS-SUB2 >= SX-COUNT.
049100     SUBTRACT 1 FROM SX-COUNT.
049200
049300 0411-EXIT.
049310*-   Common fall-through point for the not-indexed case above.
049400     EXIT.
049500*-_________________________________________________________________________
049600
049700 0412-FIND-SUPPLIER-INDEX-FOR-ID.
049710*-   Mirror of 0410 against WS-SUPPLIER-INDEX.
049800
049900     ADD 1 TO WS-SUB2.
050000*-_________________________________________________________________________
050100
050200 0414-SHIFT-SUPPLIER-INDEX-DOWN.
050210*-   Mirror of 0413 against WS-SUPPLIER-INDEX.
050300
050400     MOVE SX-ENTRY (WS-SUB2 + 1) TO SX-ENTRY (WS-SUB2).
050500     ADD 1 TO WS-SUB2.
050600*-_________________________________________________________________________
050700
050800 0406-BUILD-DELETE-LOG-TEXT.
050810*-   Short log line -- DELID only ever carries an id, nothing else
050820*-   worth recording.
050900
051000     MOVE WS-LOOKUP-ID TO WS-ID-EDIT.
051100     MOVE SPACES TO WS-LOG-TEXT-WORK.
051200     STRING "DELETE BY ID: " DELIMITED BY SIZE
051300            WS-ID-EDIT       DELIMITED BY SIZE
051400       INTO WS-LOG-TEXT-WORK.
051500*-_________________________________________________________________________
051600
051700 0410-DELETE-PRODUCT-WHERE.
051710*-   DELWHERE has no id of its own on the card -- it borrows
051720*-   2000's exact-match scan to build the match list first, then
051730*-   deletes every id that scan found.
051800
051900*-   TR-FIELD-NAME / TR-FIELD-VALUE on a DELWHERE card carry
052000*-   the same (field, value) predicate a SEARCHEQ card would.
052100     PERFORM 2000-SEARCH-EXACT-MATCH.
052200
052300     MOVE 1 TO WS-SUB1.
052400     PERFORM 0415-DELETE-ONE-MATCHED-ID
052500             UNTIL WS-SUB1 > WS-MATCH-COUNT.
052600*-_________________________________________________________________________
052700
052800 0415-DELETE-ONE-MATCHED-ID.
052810*-   Driven off WS-MATCH-TABLE, built two paragraphs up by the
052820*-   SEARCHEQ-style scan in 2000.  Each matched id is removed the
052830*-   same way a DELID card removes one.
052900
053000     MOVE WS-MATCH-ID (WS-SUB1) TO WS-LOOKUP-ID.
053100     PERFORM 0400-DELETE-PRODUCT-BY-ID THRU 0400-EXIT.
053200     ADD 1 TO WS-SUB1.
053300*-_________________________________________________________________________
053400
053500 0420-DELETE-ALL-PRODUCTS.
053510*-   Clears the table and both indexes in one shot.  No backup is
053520*-   taken here -- DELALL has run this way since CR-88-006 and no
053530*-   one has asked for a safety copy on it since.
053600
053700     MOVE 0 TO PT-COUNT.
053800     MOVE 0 TO NX-COUNT.
053900     MOVE 0 TO SX-COUNT.
054000
054100     MOVE "DELETE ALL" TO WS-LOG-TEXT-WORK.
054200     PERFORM 9000-WRITE-LOG-RECORD.
054300*-_________________________________________________________________________
054400
054500 0500-SUPPLY-PRODUCT.
054510*-   Restocking.  TR-AMOUNT is unsigned on the card, so there is no
054520*-   negative-supply case to guard against.
054600
054700     MOVE TR-PRODUCT-ID TO WS-LOOKUP-ID.
054800     PERFORM 2100-FIND-PRODUCT-BY-ID.
054900     IF NOT FOUND-PRODUCT
055000         GO TO 0500-EXIT.
055100
055200     ADD TR-AMOUNT TO PT-QUANTITY (PT-FOUND-IDX).
055300
055400     MOVE WS-LOOKUP-ID TO WS-ID-EDIT.
055500     MOVE TR-AMOUNT    TO WS-AMT-EDIT.
055600     MOVE SPACES TO WS-LOG-TEXT-WORK.
055700     STRING "SUPPLY: id="  DELIMITED BY SIZE
055800            WS-ID-EDIT     DELIMITED BY SIZE
055900            " amount="     DELIMITED BY SIZE
056000            WS-AMT-EDIT    DELIMITED BY SIZE
056100       INTO WS-LOG-TEXT-WORK.
056200     PERFORM 9000-WRITE-LOG-RECORD.
056300
056400 0500-EXIT.
056410*-   Common fall-through point for 0500's rejection case.
056500     EXIT.
056600*-_________________________________________________________________________
056700
056800 0510-SELL-PRODUCT.
056810*-   Same shape as SUPPLY, but will not oversell -- a SELL card for
056820*-   more than is on hand is rejected outright rather than letting
056830*-   the quantity go negative.
056900
057000     MOVE TR-PRODUCT-ID TO WS-LOOKUP-ID.
057100     PERFORM 2100-FIND-PRODUCT-BY-ID.
057200     IF NOT FOUND-PRODUCT
057300         GO TO 0510-EXIT.
057400     IF PT-QUANTITY (PT-FOUND-IDX) < TR-AMOUNT
057500         GO TO 0510-EXIT.
057600
057700     SUBTRACT TR-AMOUNT FROM PT-QUANTITY (PT-FOUND-IDX).
057800
057900     MOVE WS-LOOKUP-ID TO WS-ID-EDIT.
058000     MOVE TR-AMOUNT    TO WS-AMT-EDIT.
058100     MOVE SPACES TO WS-LOG-TEXT-WORK.
058200     STRING "SELL: id="    DELIMITED BY SIZE
058300            WS-ID-EDIT     DELIMITED BY SIZE
058400            " amount="     DELIMITED BY SIZE
058500            WS-AMT-EDIT    DELIMITED BY SIZE
058600       INTO WS-LOG-TEXT-WORK.
058700     PERFORM 9000-WRITE-LOG-RECORD.
058800
058900 0510-EXIT.
058910*-   Common fall-through point for 0510's rejection cases.
059000     EXIT.
059100*-_________________________________________________________________________
059200
059300 0600-UPDATE-PRODUCTS-WHERE.
059310*-   Full-table WHERE/SET, same predicate shape as DELWHERE uses but
059320*-   applied in place instead of removing the row.
059400
059500     MOVE 0 TO WS-UPDATE-COUNT.
059600     MOVE 1 TO WS-SUB1.
059700     PERFORM 0605-TEST-AND-UPDATE-ONE-ENTRY
059800             UNTIL WS-SUB1 > PT-COUNT.
059900
060000*-   No on-line screen to refresh when updated-count is
060100*-   greater than zero -- this is a batch run, nothing further
060150*-   to signal.
060200     PERFORM 0620-BUILD-UPDATE-LOG-TEXT.
060300     PERFORM 9000-WRITE-LOG-RECORD.
060400*-_________________________________________________________________________
060500
060600 0605-TEST-AND-UPDATE-ONE-ENTRY.
060610*-   One table row tested against the WHERE predicate, updated if it
060620*-   matches, counted either way for the end-of-card log line.
060700
060800     PERFORM 0610-EVALUATE-WHERE-MATCH.
060900     IF WHERE-MATCHES
061000         PERFORM 0615-APPLY-UPDATE-FIELD
061100         ADD 1 TO WS-UPDATE-COUNT.
061200     ADD 1 TO WS-SUB1.
061300*-_________________________________________________________________________
061400
061500 0610-EVALUATE-WHERE-MATCH.
061510*-   Same five-field WHERE shape used by DELWHERE/SEARCHEQ, but
061520*-   always an equality test -- UPDATE has never taken an operator
061530*-   card the way SEARCHCMP does.
061600
061700     MOVE "N" TO WS-WHERE-MATCH-SW.
061800
061900     IF TR-WHERE-FIELD = "ID"
062000         MOVE TR-WHERE-VALUE-NUM TO WS-CMP-ID
062100         IF PT-ID (WS-SUB1) = WS-CMP-ID
062200             MOVE "Y" TO WS-WHERE-MATCH-SW.
062300
062400     IF TR-WHERE-FIELD = "QUANTITY"
062500         MOVE TR-WHERE-VALUE-NUM TO WS-CMP-QTY
062600         IF PT-QUANTITY (WS-SUB1) = WS-CMP-QTY
062700             MOVE "Y" TO WS-WHERE-MATCH-SW.
062800
062900     IF TR-WHERE-FIELD = "PRICE"
063000         MOVE TR-WHERE-VALUE-NUM TO WS-CMP-PRICE
063100         IF PT-PRICE (WS-SUB1) = WS-CMP-PRICE
063200             MOVE "Y" TO WS-WHERE-MATCH-SW.
063300
063400     IF TR-WHERE-FIELD = "NAME"
063500         IF PT-NAME (WS-SUB1) = TR-WHERE-VALUE
063600             MOVE "Y" TO WS-WHERE-MATCH-SW.
063700
063800     IF TR-WHERE-FIELD = "SUPPLIER"
063900         IF PT-SUPPLIER (WS-SUB1) = TR-WHERE-VALUE
064000             MOVE "Y" TO WS-WHERE-MATCH-SW.
064100*-_________________________________________________________________________
064200
064300 0615-APPLY-UPDATE-FIELD.
064310*-   Five fields, five independent IFs -- TR-FIELD-NAME selects
064320*-   exactly one, so at most one MOVE below actually fires per
064330*-   card, but nothing stops a card naming an unrecognized field
064340*-   from falling through all five and updating nothing.
064400
064500     IF TR-FIELD-NAME = "ID"
064600         MOVE TR-NEW-VALUE-NUM TO PT-ID (WS-SUB1).
064700
064800     IF TR-FIELD-NAME = "QUANTITY"
064900         MOVE TR-NEW-VALUE-NUM TO PT-QUANTITY (WS-SUB1).
065000
065100     IF TR-FIELD-NAME = "PRICE"
065200         MOVE TR-NEW-VALUE-NUM TO PT-PRICE (WS-SUB1).
065300
065400     IF TR-FIELD-NAME = "NAME"
065500         MOVE TR-NEW-VALUE TO PT-NAME (WS-SUB1).
065600*-       WS-NAME-INDEX is deliberately left stale here -- see
065700*-       the 1990-01-16 change-log entry above.  Do not "fix"
065800*-       this without clearing it with the package vendor.
065900
066000     IF TR-FIELD-NAME = "SUPPLIER"
066100         MOVE TR-NEW-VALUE TO PT-SUPPLIER (WS-SUB1).
066200*-       WS-SUPPLIER-INDEX is deliberately left stale here,
066300*-       same reason as NAME above.
066400*-_________________________________________________________________________
066500
066600 0620-BUILD-UPDATE-LOG-TEXT.
066610*-   One line per UPDATE card regardless of how many rows it
066620*-   touched; WS-UPDATE-COUNT carries the row count into the text.
066700
066800     MOVE WS-UPDATE-COUNT TO WS-COUNT-EDIT.
066900     MOVE SPACES TO WS-LOG-TEXT-WORK.
067000     STRING "UPDATE SET "     DELIMITED BY SIZE
067100            TR-FIELD-NAME     DELIMITED BY SPACE
067200            "="               DELIMITED BY SIZE
067300            TR-NEW-VALUE      DELIMITED BY SPACE
067400            " WHERE "         DELIMITED BY SIZE
067500            TR-WHERE-FIELD    DELIMITED BY SPACE
067600            "="               DELIMITED BY SIZE
067700            TR-WHERE-VALUE    DELIMITED BY SPACE
067800            " ; updated="     DELIMITED BY SIZE
067900            WS-COUNT-EDIT     DELIMITED BY SIZE
068000       INTO WS-LOG-TEXT-WORK.
068100*-_________________________________________________________________________
068200
068300 0700-BACKUP-DATABASE.
068310*-   Explicit BACKUP card -- ddname comes from the card, not the
068320*-   fixed PRODBAK auto-backup name 0110 uses on LOAD.
068400
068500     MOVE TR-BACKUP-DDNAME TO WS-BACKUP-DDNAME.
068600     PERFORM 1410-COPY-PRODUCT-TO-BACKUP.
068700
068800     MOVE SPACES TO WS-LOG-TEXT-WORK.
068900     STRING "BACKUP created to " DELIMITED BY SIZE
069000            TR-BACKUP-DDNAME     DELIMITED BY SPACE
069100       INTO WS-LOG-TEXT-WORK.
069200     PERFORM 9000-WRITE-LOG-RECORD.
069300*-_________________________________________________________________________
069400
069500 0710-RESTORE-DATABASE.
069510*-   Copies the named backup over PRODUCT-FILE, then re-runs LOAD so
069520*-   the in-memory table and both indexes reflect the restored file
069530*-   instead of whatever was in memory before the RESTORE card.
069600
069700     MOVE TR-BACKUP-DDNAME TO WS-BACKUP-DDNAME.
069800     PERFORM 1420-COPY-BACKUP-TO-PRODUCT.
069900
070000     MOVE SPACES TO WS-LOG-TEXT-WORK.
070100     STRING "RESTORE from backup: " DELIMITED BY SIZE
070200            TR-BACKUP-DDNAME        DELIMITED BY SPACE
070300       INTO WS-LOG-TEXT-WORK.
070400     PERFORM 9000-WRITE-LOG-RECORD.
070500
070600     PERFORM 0100-LOAD-DATABASE THRU 0100-EXIT.
070700*-_________________________________________________________________________
070800
070900 1400-AUTO-BACKUP-DATA-FILE.
071000*-   Retained for programs that COPY this member expecting a
071100*-   one-call auto-backup; PRODUCT-DATABASE-ENGINE itself
071200*-   drives 0110/1410 directly from 0100-LOAD-DATABASE.
071300     PERFORM 0110-SET-AUTO-BACKUP-DDNAME.
071400     PERFORM 1410-COPY-PRODUCT-TO-BACKUP.
071500*-_________________________________________________________________________
071600
071700 1410-COPY-PRODUCT-TO-BACKUP.
071710*-   Straight sequential copy, PRODUCT-FILE to BACKUP-FILE, same
071720*-   record shape on both ends.
071800
071900     OPEN INPUT PRODUCT-FILE.
072000     OPEN OUTPUT BACKUP-FILE.
072100     MOVE "N" TO WS-END-OF-PRODUCT-FILE.
072200     PERFORM 1411-READ-PRODUCT-FOR-COPY.
072300     PERFORM 1412-WRITE-BACKUP-COPY
072400             UNTIL END-OF-PRODUCT-FILE.
072500     CLOSE PRODUCT-FILE.
072600     CLOSE BACKUP-FILE.
072700*-_________________________________________________________________________
072800
072900 1411-READ-PRODUCT-FOR-COPY.
072910*-   Companion read for 1412; separated out only because that is
072920*-   how every other read-a-record-write-a-record pair in this
072930*-   program is structured.
073000
073100     READ PRODUCT-FILE
073200         AT END
073300             MOVE "Y" TO WS-END-OF-PRODUCT-FILE.
073400*-_________________________________________________________________________
073500
073600 1412-WRITE-BACKUP-COPY.
073610*-   Field-by-field again, same reason as 0210 -- PROD-RECORD and
073620*-   BACKUP-RECORD are separate 01-levels with matching field names
073630*-   but no shared group to CORRESPOND against.
073700
073800     MOVE PROD-ID                TO BKUP-ID.
073900     MOVE PROD-NAME              TO BKUP-NAME.
074000     MOVE PROD-QUANTITY          TO BKUP-QUANTITY.
074100     MOVE PROD-PRICE             TO BKUP-PRICE.
074200     MOVE PROD-SUPPLIER          TO BKUP-SUPPLIER.
074210     MOVE PROD-LAST-CHANGE-DATE  TO BKUP-LAST-CHANGE-DATE.
074220     MOVE PROD-LAST-CHANGE-USER  TO BKUP-LAST-CHANGE-USER.
074230     MOVE PROD-STATUS-CODE       TO BKUP-STATUS-CODE.
074240     MOVE PROD-REASON-CODE       TO BKUP-REASON-CODE.
074250     MOVE PROD-RESERVED-1        TO BKUP-RESERVED-1.
074260     MOVE PROD-RESERVED-2        TO BKUP-RESERVED-2.
074300     WRITE BACKUP-RECORD.
074400     PERFORM 1411-READ-PRODUCT-FOR-COPY.
074500*-_________________________________________________________________________
074600
074700 1420-COPY-BACKUP-TO-PRODUCT.
074710*-   Reverse of 1410 -- BACKUP-FILE back out over PRODUCT-FILE.
074720*-   WS-END-OF-SORTED-FILE is reused here as the loop switch purely
074730*-   to avoid declaring a fourth end-of-file flag; it has nothing to
074740*-   do with SORTED-FILE in this paragraph.
074800
074900     OPEN INPUT BACKUP-FILE.
075000     OPEN OUTPUT PRODUCT-FILE.
075100     MOVE "N" TO WS-END-OF-SORTED-FILE.
075200     PERFORM 1421-READ-BACKUP-FOR-COPY.
075300     PERFORM 1422-WRITE-PRODUCT-COPY
075400             UNTIL END-OF-SORTED-FILE.
075500     CLOSE BACKUP-FILE.
075600     CLOSE PRODUCT-FILE.
075700*-_________________________________________________________________________
075800
075900 1421-READ-BACKUP-FOR-COPY.
075910*-   Companion read for 1422.
076000
076100     READ BACKUP-FILE
076200         AT END
076300             MOVE "Y" TO WS-END-OF-SORTED-FILE.
076400*-_________________________________________________________________________
076500
076600 1422-WRITE-PRODUCT-COPY.
076610*-   Field-by-field, same pattern as 1412 in reverse.
076700
076800     MOVE BKUP-ID                TO PROD-ID.
076900     MOVE BKUP-NAME              TO PROD-NAME.
077000     MOVE BKUP-QUANTITY          TO PROD-QUANTITY.
077100     MOVE BKUP-PRICE             TO PROD-PRICE.
077200     MOVE BKUP-SUPPLIER          TO PROD-SUPPLIER.
077210     MOVE BKUP-LAST-CHANGE-DATE  TO PROD-LAST-CHANGE-DATE.
077220     MOVE BKUP-LAST-CHANGE-USER  TO PROD-LAST-CHANGE-USER.
077230     MOVE BKUP-STATUS-CODE       TO PROD-STATUS-CODE.
077240     MOVE BKUP-REASON-CODE       TO PROD-REASON-CODE.
077250     MOVE BKUP-RESERVED-1        TO PROD-RESERVED-1.
077260     MOVE BKUP-RESERVED-2        TO PROD-RESERVED-2.
077300     WRITE PROD-RECORD.
077400     PERFORM 1421-READ-BACKUP-FOR-COPY.
077500*-_________________________________________________________________________
077600
077700 2000-SEARCH-EXACT-MATCH.
077710*-   SEARCHEQ dispatches by field: ID goes straight at the table,
077720*-   NAME and SUPPLIER go through their indexes, PRICE and QUANTITY
077730*-   have no index and get a full table scan.  WS-MATCH-TABLE
077740*-   collects every id that matched for the log line and for
077750*-   DELWHERE, which calls this same paragraph.
077800
077900     MOVE 0 TO WS-MATCH-COUNT.
078000
078100     IF TR-FIELD-NAME = "ID"
078200         MOVE TR-FIELD-VALUE-NUM TO WS-LOOKUP-ID
078300         PERFORM 2100-FIND-PRODUCT-BY-ID
078400         IF FOUND-PRODUCT
078500             ADD 1 TO WS-MATCH-COUNT
078600             MOVE WS-LOOKUP-ID TO WS-MATCH-ID (WS-MATCH-COUNT).
078700
078800     IF TR-FIELD-NAME = "NAME"
078900         MOVE 1 TO WS-SUB2
079000         PERFORM 2120-TEST-ONE-NAME-INDEX-ENTRY
079100                 UNTIL WS-SUB2 > NX-COUNT.
079200
079300     IF TR-FIELD-NAME = "SUPPLIER"
079400         MOVE 1 TO WS-SUB2
079500         PERFORM 2130-TEST-ONE-SUPPLIER-INDEX-ENTRY
079600                 UNTIL WS-SUB2 > SX-COUNT.
079700
079800     IF TR-FIELD-NAME = "PRICE"
079900         MOVE TR-FIELD-VALUE-NUM TO WS-CMP-PRICE
080000         MOVE 1 TO WS-SUB2
080100         PERFORM 2140-TEST-ONE-ENTRY-FOR-PRICE
080200                 UNTIL WS-SUB2 > PT-COUNT.
080300
080400     IF TR-FIELD-NAME = "QUANTITY"
080500         MOVE TR-FIELD-VALUE-NUM TO WS-CMP-QTY
080600         MOVE 1 TO WS-SUB2
080700         PERFORM 2150-TEST-ONE-ENTRY-FOR-QUANTITY
080800                 UNTIL WS-SUB2 > PT-COUNT.
080900
081000     PERFORM 2160-BUILD-SEARCH-LOG-TEXT.
081100     PERFORM 9000-WRITE-LOG-RECORD.
081200
081300     MOVE WS-MATCH-COUNT TO WS-COUNT-EDIT.
081400     DISPLAY "SEARCH RESULT - " WS-COUNT-EDIT " PRODUCT(S) FOUND".
081500*-_________________________________________________________________________
081600
081700 2100-FIND-PRODUCT-BY-ID.
081800*-   Caller sets WS-LOOKUP-ID; returns FOUND-PRODUCT and, when
081900*-   found, PT-FOUND-IDX.  ID lookups always scan the live
082000*-   table directly -- there has never been call for a
082100*-   separate ID index, the way NAME and SUPPLIER have.
082200     MOVE "N" TO WS-FOUND-SW.
082300     MOVE 1 TO WS-SUB2.
082400     PERFORM 2110-TEST-ONE-ENTRY-FOR-ID
082500             UNTIL WS-SUB2 > PT-COUNT
082600                OR FOUND-PRODUCT.
082700*-_________________________________________________________________________
082800
082900 2110-TEST-ONE-ENTRY-FOR-ID.
082910*-   Single equality test, one table row at a time.
083000
083100     IF PT-ID (WS-SUB2) = WS-LOOKUP-ID
083200         MOVE "Y" TO WS-FOUND-SW
083300         MOVE WS-SUB2 TO PT-FOUND-IDX.
083400     ADD 1 TO WS-SUB2.
083500*-_________________________________________________________________________
083600
083700 2120-TEST-ONE-NAME-INDEX-ENTRY.
083710*-   Single equality test against WS-NAME-INDEX rather than the
083720*-   product table directly.
083800
083900     IF NX-NAME (WS-SUB2) = TR-FIELD-VALUE
084000         ADD 1 TO WS-MATCH-COUNT
084100         MOVE NX-ID (WS-SUB2) TO WS-MATCH-ID (WS-MATCH-COUNT).
084200     ADD 1 TO WS-SUB2.
084300*-_________________________________________________________________________
084400
084500 2130-TEST-ONE-SUPPLIER-INDEX-ENTRY.
084510*-   Single equality test against WS-SUPPLIER-INDEX.
084600
084700     IF SX-SUPPLIER (WS-SUB2) = TR-FIELD-VALUE
084800         ADD 1 TO WS-MATCH-COUNT
084900         MOVE SX-ID (WS-SUB2) TO WS-MATCH-ID (WS-MATCH-COUNT).
085000     ADD 1 TO WS-SUB2.
085100*-_________________________________________________________________________
085200
085300 2140-TEST-ONE-ENTRY-FOR-PRICE.
085310*-   No price index exists -- every PRICE search, equal or
085320*-   comparison, is a full scan of WS-PRODUCT-TABLE.
085400
085500     IF PT-PRICE (WS-SUB2) = WS-CMP-PRICE
085600         ADD 1 TO WS-MATCH-COUNT
085700         MOVE PT-ID (WS-SUB2) TO WS-MATCH-ID (WS-MATCH-COUNT).
085800     ADD 1 TO WS-SUB2.
085900*-_________________________________________________________________________
086000
086100 2150-TEST-ONE-ENTRY-FOR-QUANTITY.
086110*-   Same story as price -- QUANTITY has never had an index either.
086200
086300     IF PT-QUANTITY (WS-SUB2) = WS-CMP-QTY
086400         ADD 1 TO WS-MATCH-COUNT
086500         MOVE PT-ID (WS-SUB2) TO WS-MATCH-ID (WS-MATCH-COUNT).
086600     ADD 1 TO WS-SUB2.
086700*-_________________________________________________________________________
086800
086900 2160-BUILD-SEARCH-LOG-TEXT.
086910*-   One log line per card regardless of which field drove the
086920*-   search -- WS-COUNT-EDIT is filled in by the caller just
086930*-   before this paragraph is entered.
087000
087100     MOVE TR-FIELD-NAME TO WS-FIELD-NAME-LOWER.
087200     INSPECT WS-FIELD-NAME-LOWER CONVERTING
087210         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
087220         "abcdefghijklmnopqrstuvwxyz".
087400     MOVE SPACES TO WS-LOG-TEXT-WORK.
087500     STRING "SEARCH "         DELIMITED BY SIZE
087600            WS-FIELD-NAME-LOWER DELIMITED BY SPACE
087700            "="               DELIMITED BY SIZE
087800            TR-FIELD-VALUE    DELIMITED BY SPACE
087900       INTO WS-LOG-TEXT-WORK.
088000*-_________________________________________________________________________
088100
088200 2200-SEARCH-COMPARISON.
088300*-   Full table scan.  CR-88-042 added this card for the buyers'
088310*-   price/quantity range questions; no LOG-FILE line was called
088320*-   for then and none has been added since.
088400     MOVE 0 TO WS-MATCH-COUNT.
088500     MOVE 1 TO WS-SUB2.
088600     PERFORM 2210-TEST-ONE-ENTRY-BY-COMPARISON
088700             UNTIL WS-SUB2 > PT-COUNT.
088800
088900     MOVE WS-MATCH-COUNT TO WS-COUNT-EDIT.
089000     DISPLAY "SEARCH RESULT - " WS-COUNT-EDIT " PRODUCT(S) FOUND".
089100*-_________________________________________________________________________
089200
089300 2210-TEST-ONE-ENTRY-BY-COMPARISON.
089310*-   SEARCHCMP version of 2000 -- no indexes are used at all here,
089320*-   even for NAME and SUPPLIER, since TR-OPERATOR only makes sense
089330*-   against the numeric fields; NAME/SUPPLIER comparisons below are
089340*-   always a plain equality test regardless of TR-OPERATOR.
089400
089500     MOVE "N" TO WS-WHERE-MATCH-SW.
089600
089700     IF TR-FIELD-NAME = "ID"
089800         MOVE TR-FIELD-VALUE-NUM TO WS-CMP-ID
089900         PERFORM 2220-COMPARE-ID-BY-OPERATOR.
090000
090100     IF TR-FIELD-NAME = "QUANTITY"
090200         MOVE TR-FIELD-VALUE-NUM TO WS-CMP-QTY
090300         PERFORM 2230-COMPARE-QUANTITY-BY-OPERATOR.
090400
090500     IF TR-FIELD-NAME = "PRICE"
090600         MOVE TR-FIELD-VALUE-NUM TO WS-CMP-PRICE
090700         PERFORM 2240-COMPARE-PRICE-BY-OPERATOR.
090800
090900     IF TR-FIELD-NAME = "NAME"
091000         IF PT-NAME (WS-SUB2) = TR-FIELD-VALUE
091100             MOVE "Y" TO WS-WHERE-MATCH-SW.
091200
091300     IF TR-FIELD-NAME = "SUPPLIER"
091400         IF PT-SUPPLIER (WS-SUB2) = TR-FIELD-VALUE
091500             MOVE "Y" TO WS-WHERE-MATCH-SW.
091600
091700     IF WHERE-MATCHES
091800         ADD 1 TO WS-MATCH-COUNT
091900         MOVE PT-ID (WS-SUB2) TO WS-MATCH-ID (WS-MATCH-COUNT).
092000
092100     ADD 1 TO WS-SUB2.
092200*-_________________________________________________________________________
092300
092400 2220-COMPARE-ID-BY-OPERATOR.
092410*-   Five-way operator test -- >, <, >=, <=, and the implicit =
092420*-   when TR-OPERATOR is blank or unrecognized.
092500
092600     IF TR-OPERATOR = ">"
092700         IF PT-ID (WS-SUB2) > WS-CMP-ID
092800             MOVE "Y" TO WS-WHERE-MATCH-SW
092900     ELSE IF TR-OPERATOR = "<"
093000         IF PT-ID (WS-SUB2) < WS-CMP-ID
093100             MOVE "Y" TO WS-WHERE-MATCH-SW
093200     ELSE IF TR-OPERATOR = ">="
093300         IF PT-ID (WS-SUB2) NOT < WS-CMP-ID
093400             MOVE "Y" TO WS-WHERE-MATCH-SW
093500     ELSE IF TR-OPERATOR = "<="
093600         IF PT-ID (WS-SUB2) NOT > WS-CMP-ID
093700             MOVE "Y" TO WS-WHERE-MATCH-SW
093800     ELSE
093900         IF PT-ID (WS-SUB2) = WS-CMP-ID
094000             MOVE "Y" TO WS-WHERE-MATCH-SW.
094100*-_________________________________________________________________________
094200
094300 2230-COMPARE-QUANTITY-BY-OPERATOR.
094310*-   Same five-way shape as 2220, against PT-QUANTITY.
094400
094500     IF TR-OPERATOR = ">"
094600         IF PT-QUANTITY (WS-SUB2) > WS-CMP-QTY
094700             MOVE "Y" TO WS-WHERE-MATCH-SW
094800     ELSE IF TR-OPERATOR = "<"
094900         IF PT-QUANTITY (WS-SUB2) < WS-CMP-QTY
095000             MOVE "Y" TO WS-WHERE-MATCH-SW
095100     ELSE IF TR-OPERATOR = ">="
095200         IF PT-QUANTITY (WS-SUB2) NOT < WS-CMP-QTY
095300             MOVE "Y" TO WS-WHERE-MATCH-SW
095400     ELSE IF TR-OPERATOR = "<="
095500         IF PT-QUANTITY (WS-SUB2) NOT > WS-CMP-QTY
095600             MOVE "Y" TO WS-WHERE-MATCH-SW
095700     ELSE
095800         IF PT-QUANTITY (WS-SUB2) = WS-CMP-QTY
095900             MOVE "Y" TO WS-WHERE-MATCH-SW.
096000*-_________________________________________________________________________
096100
096200 2240-COMPARE-PRICE-BY-OPERATOR.
096210*-   Same five-way shape as 2220, against PT-PRICE.
096300
096400     IF TR-OPERATOR = ">"
096500         IF PT-PRICE (WS-SUB2) > WS-CMP-PRICE
096600             MOVE "Y" TO WS-WHERE-MATCH-SW
096700     ELSE IF TR-OPERATOR = "<"
096800         IF PT-PRICE (WS-SUB2) < WS-CMP-PRICE
096900             MOVE "Y" TO WS-WHERE-MATCH-SW
097000     ELSE IF TR-OPERATOR = ">="
097100         IF PT-PRICE (WS-SUB2) NOT < WS-CMP-PRICE
097200             MOVE "Y" TO WS-WHERE-MATCH-SW
097300     ELSE IF TR-OPERATOR = "<="
097400         IF PT-PRICE (WS-SUB2) NOT > WS-CMP-PRICE
097500             MOVE "Y" TO WS-WHERE-MATCH-SW
097600     ELSE
097700         IF PT-PRICE (WS-SUB2) = WS-CMP-PRICE
097800             MOVE "Y" TO WS-WHERE-MATCH-SW.
097900*-_________________________________________________________________________
098000
098100 2300-SORT-PRODUCTS.
098110*-   Table out to WORK-FILE, SORT verb out to SORTED-FILE, table
098120*-   rebuilt from SORTED-FILE -- see CR-89-009 above.  Uses the SORT
098130*-   verb rather than an in-memory table sort because that is how
098140*-   this shop has always sorted anything bigger than a screenful.
098200
098300     PERFORM 2305-WRITE-TABLE-TO-WORK-FILE.
098400
098500     IF TR-FIELD-NAME = "ID"
098600         SORT SORT-FILE ON ASCENDING KEY SORT-ID
098700              USING WORK-FILE GIVING SORTED-FILE
098800         PERFORM 2310-READ-SORTED-FILE-BACK.
098900
099000     IF TR-FIELD-NAME = "NAME"
099100         SORT SORT-FILE ON ASCENDING KEY SORT-NAME
099200              USING WORK-FILE GIVING SORTED-FILE
099300         PERFORM 2310-READ-SORTED-FILE-BACK.
099400
099500     IF TR-FIELD-NAME = "SUPPLIER"
099600         SORT SORT-FILE ON ASCENDING KEY SORT-SUPPLIER
099700              USING WORK-FILE GIVING SORTED-FILE
099800         PERFORM 2310-READ-SORTED-FILE-BACK.
099900
100000     IF TR-FIELD-NAME = "PRICE"
100100         SORT SORT-FILE ON ASCENDING KEY SORT-PRICE
100200              USING WORK-FILE GIVING SORTED-FILE
100300         PERFORM 2310-READ-SORTED-FILE-BACK.
100400
100500     IF TR-FIELD-NAME = "QUANTITY"
100600         SORT SORT-FILE ON ASCENDING KEY SORT-QUANTITY
100700              USING WORK-FILE GIVING SORTED-FILE
100800         PERFORM 2310-READ-SORTED-FILE-BACK.
100900
101000*-   any other field -- order left unchanged deliberately, no
101100*-   SORT issued; an unrecognized field name is not an error.
101200
101300     PERFORM 2320-BUILD-SORT-LOG-TEXT.
101400     PERFORM 9000-WRITE-LOG-RECORD.
101500*-_________________________________________________________________________
101600
101700 2305-WRITE-TABLE-TO-WORK-FILE.
101710*-   WORK-FILE exists only to give the SORT verb a USING file; it is
101720*-   opened output here, closed, then handed to SORT below as input.
101800
101900     OPEN OUTPUT WORK-FILE.
102000     MOVE 1 TO WS-SUB1.
102100     PERFORM 2306-WRITE-ONE-WORK-RECORD
102200             UNTIL WS-SUB1 > PT-COUNT.
102300     CLOSE WORK-FILE.
102400*-_________________________________________________________________________
102500
102600 2306-WRITE-ONE-WORK-RECORD.
102610*-   Field-by-field onto WORK-RECORD, same idea as 0210/1412 -- see
102620*-   the CR-91-018 note on WORK-RECORD above for why the audit block
102630*-   has to travel along with the five business fields.
102700
102800     MOVE PT-ID (WS-SUB1)                TO WORK-ID.
102900     MOVE PT-NAME (WS-SUB1)              TO WORK-NAME.
103000     MOVE PT-QUANTITY (WS-SUB1)          TO WORK-QUANTITY.
103100     MOVE PT-PRICE (WS-SUB1)             TO WORK-PRICE.
103200     MOVE PT-SUPPLIER (WS-SUB1)          TO WORK-SUPPLIER.
103210     MOVE PT-LAST-CHANGE-DATE (WS-SUB1)  TO WORK-LAST-CHANGE-DATE.
103220     MOVE PT-LAST-CHANGE-USER (WS-SUB1)  TO WORK-LAST-CHANGE-USER.
103230     MOVE PT-STATUS-CODE (WS-SUB1)       TO WORK-STATUS-CODE.
103240     MOVE PT-REASON-CODE (WS-SUB1)       TO WORK-REASON-CODE.
103250     MOVE PT-RESERVED-1 (WS-SUB1)        TO WORK-RESERVED-1.
103260     MOVE PT-RESERVED-2 (WS-SUB1)        TO WORK-RESERVED-2.
103300     WRITE WORK-RECORD.
103400     ADD 1 TO WS-SUB1.
103500*-_________________________________________________________________________
103600
103700 2310-READ-SORTED-FILE-BACK.
103710*-   SORT has already written SORTED-FILE by the time this runs;
103720*-   this paragraph just reads it back into the table in its new
103730*-   order, replacing PT-COUNT's old contents entry by entry.
103800
103900     OPEN INPUT SORTED-FILE.
104000     MOVE 0 TO PT-COUNT.
104100     MOVE "N" TO WS-END-OF-SORTED-FILE.
104200     PERFORM 2311-READ-SORTED-RECORD.
104300     PERFORM 2312-STORE-SORTED-ENTRY
104400             UNTIL END-OF-SORTED-FILE.
104500     CLOSE SORTED-FILE.
104600*-_________________________________________________________________________
104700
104800 2311-READ-SORTED-RECORD.
104810*-   Companion read for 2312, same shape as every other
104820*-   read-one/store-one pair in this program.
104900
105000     READ SORTED-FILE
105100         AT END
105200             MOVE "Y" TO WS-END-OF-SORTED-FILE.
105300*-_________________________________________________________________________
105400
105500 2312-STORE-SORTED-ENTRY.
105510*-   Field-by-field off SORTED-RECORD into the next table slot --
105520*-   same CR-91-018 concern as 2306, this time on the way back in.
105600
105700     ADD 1 TO PT-COUNT.
105800     MOVE SRTD-ID                TO PT-ID (PT-COUNT).
105900     MOVE SRTD-NAME              TO PT-NAME (PT-COUNT).
106000     MOVE SRTD-QUANTITY          TO PT-QUANTITY (PT-COUNT).
106100     MOVE SRTD-PRICE             TO PT-PRICE (PT-COUNT).
106200     MOVE SRTD-SUPPLIER          TO PT-SUPPLIER (PT-COUNT).
106210     MOVE SRTD-LAST-CHANGE-DATE  TO PT-LAST-CHANGE-DATE (PT-COUNT).
106220     MOVE SRTD-LAST-CHANGE-USER  TO PT-LAST-CHANGE-USER (PT-COUNT).
106230     MOVE SRTD-STATUS-CODE       TO PT-STATUS-CODE (PT-COUNT).
106240     MOVE SRTD-REASON-CODE       TO PT-REASON-CODE (PT-COUNT).
106250     MOVE SRTD-RESERVED-1        TO PT-RESERVED-1 (PT-COUNT).
106260     MOVE SRTD-RESERVED-2        TO PT-RESERVED-2 (PT-COUNT).
106300     PERFORM 2311-READ-SORTED-RECORD.
106400*-_________________________________________________________________________
106500
106600 2320-BUILD-SORT-LOG-TEXT.
106610*-   One log line per SORT card naming the field sorted on; the
106620*-   direction is always ascending, so there is nothing else to log.
106700
106800     MOVE SPACES TO WS-LOG-TEXT-WORK.
106900     STRING "SORT by "       DELIMITED BY SIZE
107000            TR-FIELD-NAME    DELIMITED BY SPACE
107100       INTO WS-LOG-TEXT-WORK.
107200*-_________________________________________________________________________
107300
107400 9000-WRITE-LOG-RECORD.
107500*-   Logging is unconditional and must never abort the
107600*-   operation that caused it -- the 1995-03-09 change noted
107700*-   above.  The WRITE below is attempted and its outcome is
107800*-   never tested.
107900     PERFORM 9100-BUILD-LOG-TIMESTAMP.
108000     MOVE WS-TIMESTAMP-TEXT TO LOG-TIMESTAMP.
108100     MOVE WS-LOG-TEXT-WORK  TO LOG-TEXT.
108200     WRITE LOG-RECORD.
108300*-_________________________________________________________________________
108400
108500 9010-OPEN-LOG-FILE-FOR-APPEND.
108510*-   LOG-FILE accumulates across runs rather than being replaced
108520*-   each night; OPEN EXTEND fails with a non-zero status the first
108530*-   time the file does not exist yet, so OPEN OUTPUT is tried as
108540*-   the fallback to create it.
108600
108700     OPEN EXTEND LOG-FILE.
108800     IF WS-LOG-FILE-STATUS NOT = "00"
108900         OPEN OUTPUT LOG-FILE.
109000*-_________________________________________________________________________
109100
109200     COPY "PL-BUILD-LOG-TIMESTAMP.CBL".
109300     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
109400*-_________________________________________________________________________
