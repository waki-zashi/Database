000100*---------------------------------------------------------------
000200*- PL-BUILD-LOG-TIMESTAMP.CBL
000300*-
000400*- Shared paragraph -- builds WS-TIMESTAMP-TEXT from the
000500*- system date/time (wsstamp1.cbl).  Copied into every program
000600*- that writes LOG-RECORDs.
000900*---------------------------------------------------------------
001000
001100 9100-BUILD-LOG-TIMESTAMP.
001200
001300     ACCEPT WS-SYS-DATE FROM DATE.
001400     ACCEPT WS-SYS-TIME FROM TIME.
001500
001600     IF WS-SYS-YY < 50
001700         MOVE 2000 TO WS-SYS-CENTURY
001800     ELSE
001900         MOVE 1900 TO WS-SYS-CENTURY.
002000
002100     COMPUTE WS-SYS-CCYY = WS-SYS-CENTURY + WS-SYS-YY.
002200
002300     MOVE SPACES TO WS-TIMESTAMP-TEXT.
002400     STRING WS-SYS-CCYY          DELIMITED BY SIZE
002500            "-"                  DELIMITED BY SIZE
002600            WS-SYS-MM            DELIMITED BY SIZE
002700            "-"                  DELIMITED BY SIZE
002800            WS-SYS-DD            DELIMITED BY SIZE
002900            " "                  DELIMITED BY SIZE
003000            WS-SYS-HH            DELIMITED BY SIZE
003100            ":"                  DELIMITED BY SIZE
003200            WS-SYS-MI            DELIMITED BY SIZE
003300            ":"                  DELIMITED BY SIZE
003400            WS-SYS-SS            DELIMITED BY SIZE
003500       INTO WS-TIMESTAMP-TEXT.
003600
003700 9100-EXIT.
003800     EXIT.
