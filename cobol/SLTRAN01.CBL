000100*---------------------------------------------------------------
000200*- SLTRAN01.CBL
000300*-
000400*- FILE-CONTROL SELECT for TRANSACTION-FILE, the batch card
000500*- deck that drives PRODUCT-DATABASE-ENGINE.  One card per
000600*- database operation -- see FDTRAN01 for the card layout.
000700*---------------------------------------------------------------
000800    SELECT TRANSACTION-FILE
000900           ASSIGN TO "TRANFILE"
001000           ORGANIZATION IS LINE SEQUENTIAL
001100           FILE STATUS IS WS-TRANSACTION-FILE-STATUS.
